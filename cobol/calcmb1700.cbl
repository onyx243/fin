000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALCMB1700.
000300 AUTHOR.        D K WHITFIELD.
000400 INSTALLATION.  LOAN SERVICING - BATCH SYSTEMS.
000500 DATE-WRITTEN.  06/02/87.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - LOAN SERVICING DATA.
000800*****************************************************************
000900*  CALCMB1700                                                   *
001000*  FOR EVERY LOAN ON THE SELMB1600 DRIVING LIST, WALKS THE       *
001100*  LOAN'S INSTALLMENT SCHEDULE TO FIND THE OLDEST PAST-DUE       *
001200*  INSTALLMENT, NETS OUT CHARGEBACKS THAT REVERSED PRIOR         *
001300*  PAYMENTS ON THAT INSTALLMENT (OR ON THE FIRST NOT-YET-DUE     *
001400*  INSTALLMENT IF NONE IS PAST DUE YET), AND WRITES ONE          *
001500*  COLLECTION-DATA RECORD PLUS ONE DETAIL LINE ON THE DELQRPT    *
001600*  SUMMARY REPORT.  AT END OF RUN WRITES THE CONTROL-BREAK       *
001700*  TOTALS LINE (LOANS PROCESSED, TRULY-DELINQUENT COUNT, TOTAL   *
001800*  DELINQUENT AMOUNT).                                          *
001900*                                                                *
002000*  THIS PROGRAM DOES NOT DECIDE WHICH LOANS ARE IN SCOPE FOR     *
002100*  TONIGHT'S RUN -- THAT IS SELMB1600'S JOB.  CALCMB1700 JUST    *
002200*  TRUSTS THE LOANSEL DRIVING LIST IT IS HANDED AND CALCULATES   *
002300*  ONE LOAN AT A TIME, IN THE SAME ASCENDING LOAN-ID ORDER THE   *
002400*  DRIVING LIST CAME IN, SO THE LOANHDR/LOANINST/CHGBTXN READS   *
002500*  CAN ALL STAY SEQUENTIAL.                                      *
002600*****************************************************************
002700* CHANGE LOG
002800* ----------
002900* 06/02/87  DKW  ORIG.  OLDEST-OVERDUE-INSTALLMENT WALK, NO       ORIG    
003000*                CHARGEBACK NETTING YET -- ADDED BELOW.
003100* 11/02/88  DKW  TKT 0119  GRACE DAYS PULLED FROM LOAN HEADER     TKT0119 
003200*                INSTEAD OF A HARD-CODED 10-DAY CONSTANT.  OPS
003300*                WAS MANUALLY PATCHING THE CONSTANT EVERY TIME
003400*                THE POLICY CHANGED, WHICH WAS OFTEN.
003500* 04/20/90  RTC  TKT 0238  CHARGEBACK NETTING ADDED -- A PRIOR    TKT0238 
003600*                PAYMENT THAT GOT REVERSED WAS MAKING LOANS LOOK
003700*                CURRENT WHEN THEY WERE NOT.  NETS AGAINST THE
003800*                OLDEST OVERDUE INSTALLMENT ONLY.
003900* 09/18/91  RTC  TKT 0301  ALSO NET CHARGEBACKS AGAINST THE       TKT0301 
004000*                FIRST NOT-YET-DUE INSTALLMENT WHEN NOTHING IS
004100*                OVERDUE YET -- A CHARGEBACK JUST BEFORE TONIGHT
004200*                CAN STILL PUSH THAT INSTALLMENT NEGATIVE.
004300* 03/02/92  RTC  TKT 0317  DISPLAY UPON CRT AT 0101 ADDED TO      TKT0317 
004400*                TABLE-OVERFLOW ABORTS SO THE OPERATOR AT THE
004500*                CONSOLE SEES WHICH TABLE BLEW BEFORE PAGING
004600*                THE ON-CALL PROGRAMMER.
004700* 02/14/95  LMS  TKT 0452  GRACE DAYS NOW PER LOAN (SEE LHDR.DD), TKT0452 
004800*                NOT A SYSTEM-WIDE CONSTANT.
004900* 08/09/96  LMS  TKT 0509  DELQRPT SUMMARY REPORT ADDED (DETAIL   TKT0509 
005000*                LINE PLUS END-OF-FILE TOTALS) -- OPS WAS
005100*                GREPPING THE COLLDATA EXTRACT BY HAND BEFORE.
005200* 06/03/97  LMS  TKT 0544  TOTALS LINE RE-SPACED AFTER THE        TKT0544 
005300*                PRINT-SHOP SWITCHED BURST STOCK -- COLUMN
005400*                ALIGNMENT ONLY, NO LOGIC CHANGE.
005500* 01/08/98  RJL  TKT 0566  Y2K PHASE 1 - ALL DATES ACCEPTED AND   TKT0566 
005600*                STORED AS CCYYMMDD.  JULIAN CONVERSION IN
005700*                Y010/Y020 REWRITTEN TO TAKE A 4-DIGIT YEAR.
005800* 11/23/98  RJL  TKT 0571  Y2K PHASE 2 - CONFIRMED DAY-COUNT AND  TKT0571 
005900*                GRACE-DATE ARITHMETIC ACROSS THE 1999/2000 AND
006000*                2000 LEAP-YEAR BOUNDARIES.
006100* 06/02/99  RJL  TKT 0577  Y2K PHASE 3 - REGRESSION SIGN-OFF.     TKT0577 
006200*                RAN A FULL YEAR OF SYNTHETIC BUSINESS DATES
006300*                THROUGH THE JULIAN ROUTINES, NO DRIFT FOUND.
006400* 05/11/00  BTH  TKT 0610  LOAN-ID WIDENED TO 10 DIGITS ON THE    TKT0610 
006500*                DRIVING LIST AND ALL THREE DETAIL FILES.
006600* 09/14/01  BTH  TKT 0649  HEADER TABLE SEARCH CHANGED FROM A     TKT0649 
006700*                SEQUENTIAL SCAN TO SEARCH ALL -- LOAD WAS UP
006800*                OVER 4000 LOANS AND THE OLD SCAN WAS TOO SLOW.
006900* 10/05/04  BTH  TKT 0721  LAST-INSTALLMENT CHARGEBACK WINDOW     TKT0721 
007000*                CORRECTED TO BE INCLUSIVE OF THE DUE DATE (WAS
007100*                EXCLUSIVE, MATCHING THE NON-LAST CASE BY
007200*                MISTAKE) -- SEE E215-TEST-ONE-CB-OVERDUE.
007300* 09/12/06  MKV  TKT 0790  INSTALLMENT/CHARGEBACK WORKING TABLES  TKT0790 
007400*                WIDENED -- 360-PAYMENT LOANS WERE OVERFLOWING
007500*                THE OLD 180-ENTRY TABLE.
007600* 04/01/08  MKV  TKT 0833  ADDED WS-HDR-SEARCH-MISS-CT SO THE     TKT0833 
007700*                END-OF-RUN DISPLAY SHOWS HOW MANY LOANS ON THE
007800*                DRIVING LIST HAD NO MATCHING LOANHDR RECORD --
007900*                A FEW GOT THROUGH DUE TO A TIMING GAP BETWEEN
008000*                THE HEADER EXTRACT AND THE SELECTION RUN.
008100* 02/19/10  PDQ  TKT 0901  CONFIRMED NO CHANGE NEEDED FOR THE     TKT0901 
008200*                NEW FOUR-DIGIT BRANCH CODES -- LOAN-ID FORMAT
008300*                ITSELF DID NOT CHANGE.
008400* 07/08/13  PDQ  TKT 0988  REVIEWED FOR THE DAYLIGHT-SAVING-TIME  TKT0988 
008500*                CLOCK CHANGE AUDIT -- ACCEPT FROM DATE IS WALL
008600*                CLOCK, NOT AFFECTED, NO CHANGE MADE.
008700* 11/30/15  SGH  TKT 1042  ADDED WS-CB-NET-APPLIED-CT AS A        TKT1042 
008800*                COMPANION TO WS-HDR-SEARCH-MISS-CT -- AUDIT
008900*                ASKED FOR A SIMPLE "DID NETTING RUN AT ALL"
009000*                COUNT TO GO WITH THE MISS COUNT ALREADY THERE.
009100* 03/17/18  SGH  TKT 1110  NO-OP REVIEW -- CONFIRMED COMP-3       TKT1110 
009200*                AMOUNT FIELDS SURVIVE THE NEW TAPE-TO-DISK
009300*                EXTRACT UNCHANGED (BYTE ORDER AND SIGN NIBBLE
009400*                BOTH VERIFIED AGAINST A KNOWN-GOOD LOAN).
009500* 08/02/20  SGH  TKT 1188  REVIEWED AGAINST THE REVISED GRACE-    TKT1188 
009600*                PERIOD POLICY TABLE -- GRACE DAYS STILL COME
009700*                STRAIGHT FROM LOANHDR, POLICY TABLE ITSELF
009800*                LIVES UPSTREAM OF THIS PROGRAM, NO CHANGE HERE.
009900*****************************************************************
010000* FIELD-NAMING CONVENTIONS FOR THIS PROGRAM (FOR WHOEVER READS
010100* THIS NEXT, SINCE THE PREFIXES ARE NOT OBVIOUS ON THEIR OWN):
010200*   WS-    GENERAL WORKING STORAGE, SCOPED TO THIS PROGRAM.
010300*   WH-    AN ENTRY IN THE IN-MEMORY LOAN-HEADER TABLE.
010400*   WI-    AN ENTRY IN THE IN-MEMORY INSTALLMENT TABLE.
010500*   WB-    AN ENTRY IN THE IN-MEMORY CHARGEBACK TABLE (CARRIED
010600*          OVER FROM THE OLD "WB" = WRITE-BACK/CHARGE-BACK
010700*          ABBREVIATION USED ON THE ORIGINAL 1987 FLOWCHART).
010800*   LH-/LI-/CB-/SL-/CD-
010900*          FIELDS COPIED STRAIGHT IN FROM THE FIVE FD RECORD
011000*          LAYOUTS -- SEE THE RESPECTIVE .DD.CBL COPYBOOK FOR
011100*          THE FULL LAYOUT AND COMMENTS.
011200*   DR-    A FIELD ON THE DELQRPT PRINT LINE ITSELF.
011300*****************************************************************
011400 ENVIRONMENT DIVISION.
011500 CONFIGURATION SECTION.
011600 SPECIAL-NAMES.
011700     CONSOLE IS CRT
011800     C01 IS TOP-OF-FORM.
012000 INPUT-OUTPUT SECTION.
012100 FILE-CONTROL.
012200*    ALL FIVE DETAIL FILES PLUS THE DRIVING LIST ARE LINE
012300*    SEQUENTIAL EXTRACTS HANDED OFF FROM THE OVERNIGHT EXTRACT
012400*    STEP THAT RUNS AHEAD OF THIS JOB IN THE COB SCHEDULE.
012500     SELECT LOANSEL   ASSIGN TO LOANSEL
012600            ORGANIZATION IS LINE SEQUENTIAL.
012700     SELECT LOANHDR   ASSIGN TO LOANHDR
012800            ORGANIZATION IS LINE SEQUENTIAL.
012900     SELECT LOANINST  ASSIGN TO LOANINST
013000            ORGANIZATION IS LINE SEQUENTIAL.
013100     SELECT CHGBTXN   ASSIGN TO CHGBTXN
013200            ORGANIZATION IS LINE SEQUENTIAL.
013300     SELECT COLLDATA  ASSIGN TO COLLDATA
013400            ORGANIZATION IS LINE SEQUENTIAL.
013500     SELECT DELQRPT   ASSIGN TO DELQRPT
013600            ORGANIZATION IS LINE SEQUENTIAL.
013700*
013800 DATA DIVISION.
013900 FILE SECTION.
014000*
014100* LOANSEL -- THE DRIVING LIST SELMB1600 BUILT TONIGHT.  ONE
014200* LOAN-ID PER RECORD, ASCENDING, ALREADY FILTERED FOR THIS RUN.
014300 FD  LOANSEL
014400     LABEL RECORDS ARE STANDARD.
014500 COPY "lsel.dd.cbl".
014600*
014700* LOANHDR -- FULL LOAN-HEADER EXTRACT.  LOADED ENTIRELY INTO
014800* WS-HEADER-TABLE BELOW SO GRACE DAYS CAN BE LOOKED UP BY
014900* SEARCH ALL INSTEAD OF A SECOND SEQUENTIAL PASS PER LOAN.
015000 FD  LOANHDR
015100     LABEL RECORDS ARE STANDARD.
015200 COPY "lhdr.dd.cbl".
015300*
015400* LOANINST -- INSTALLMENT SCHEDULE, GROUPED BY LOAN-ID, SAME
015500* ASCENDING ORDER AS THE DRIVING LIST.
015600 FD  LOANINST
015700     LABEL RECORDS ARE STANDARD.
015800 COPY "linst.dd.cbl".
015900*
016000* CHGBTXN -- CHARGEBACK TRANSACTIONS, ALSO GROUPED BY LOAN-ID
016100* ASCENDING.  MATCH-MERGED AGAINST THE DRIVING LIST THE SAME
016200* WAY LOANINST IS.
016300 FD  CHGBTXN
016400     LABEL RECORDS ARE STANDARD.
016500 COPY "cbtxn.dd.cbl".
016600*
016700* COLLDATA -- THE ONE COLLECTION-DATA OUTPUT RECORD PER LOAN.
016800* THIS IS THE FILE DOWNSTREAM COLLECTION PROCESSING ACTUALLY
016900* READS; DELQRPT BELOW IS FOR HUMAN EYES ONLY.
017000 FD  COLLDATA
017100     LABEL RECORDS ARE STANDARD.
017200 COPY "cdout.dd.cbl".
017300*
017400* DELQRPT -- THE NIGHTLY SUMMARY REPORT (TKT 0509).  ONE
017500* DETAIL LINE PER LOAN PROCESSED, ONE TOTALS LINE AT THE
017600* BOTTOM.  LINE SEQUENTIAL SO IT CAN BE SPOOLED STRAIGHT TO
017700* THE PRINT QUEUE OR BROWSED WITH ANY TEXT VIEWER.
017800 FD  DELQRPT
017900     LABEL RECORDS ARE STANDARD.
018000 01  DR-DETAIL-LINE.
018100     05  DR-LOAN-ID                  PIC Z(09)9.
018200     05  FILLER                      PIC X(02) VALUE SPACES.
018300     05  DR-DELINQUENT-AMOUNT        PIC Z(08)9.99-.
018400     05  FILLER                      PIC X(02) VALUE SPACES.
018500     05  DR-DELINQUENT-DATE          PIC 9(08).
018600     05  FILLER                      PIC X(02) VALUE SPACES.
018700     05  DR-PAST-DUE-DAYS            PIC Z(05)9.
018800     05  FILLER                      PIC X(02) VALUE SPACES.
018900     05  DR-DELINQUENT-DAYS          PIC Z(05)9.
019000     05  FILLER                      PIC X(20) VALUE SPACES.
019100* TOTALS LINE LAYS OUT AS THREE LABEL/VALUE PAIRS, LEFT TO
019200* RIGHT, SO IT READS THE SAME WHETHER IT LANDS ON A PRINTER
019300* OR A TERMINAL SCREEN (TKT 0544 RE-SPACING).
019400 01  DR-TOTALS-LINE.
019500     05  FILLER                      PIC X(18)
019600             VALUE 'LOANS PROCESSED  '.
019700     05  DR-TOT-LOANS-PROCESSED      PIC Z(06)9.
019800     05  FILLER                      PIC X(03) VALUE SPACES.
019900     05  FILLER                      PIC X(18)
020000             VALUE 'TRULY DELINQUENT '.
020100     05  DR-TOT-TRULY-DELINQUENT     PIC Z(06)9.
020200     05  FILLER                      PIC X(03) VALUE SPACES.
020300     05  FILLER                      PIC X(18)
020400             VALUE 'TOTAL DELQ AMOUNT'.
020500     05  DR-TOT-DELINQUENT-AMOUNT    PIC Z(10)9.99-.
020600*
020700 WORKING-STORAGE SECTION.
020800*
020900* ONE-OFF SCRATCH COUNTERS THAT DO NOT BELONG TO ANY OF THE
021000* GROUPED WORK AREAS BELOW -- KEPT AS STANDALONE 77-LEVELS
021100* PER SHOP STANDARDS FOR A LONE COUNTER OR SWITCH.
021200 77  WS-HDR-SEARCH-MISS-CT       PIC S9(05) COMP VALUE 0.
021300*    COUNTS DRIVING-LIST LOANS WITH NO MATCHING LOANHDR ENTRY
021400*    (TKT 0833) -- DISPLAYED AT END OF RUN, NOT FATAL BY ITSELF.
021500 77  WS-CB-NET-APPLIED-CT        PIC S9(05) COMP VALUE 0.
021600*    COUNTS HOW MANY CHARGEBACKS ACTUALLY REDUCED
021700*    WS-AMOUNT-AVAILABLE DURING THIS RUN -- A QUICK SANITY
021800*    CHECK WHEN OPS ASKS "DID CHARGEBACK NETTING EVEN FIRE".
021900*
022000 01  WS-SWITCHES.
022100     05  WS-DRIVE-EOF-SW             PIC X(01) VALUE 'N'.
022200         88  WS-DRIVE-EOF                 VALUE 'Y'.
022300     05  WS-HDR-EOF-SW               PIC X(01) VALUE 'N'.
022400         88  WS-HDR-EOF                    VALUE 'Y'.
022500     05  WS-INST-EOF-SW              PIC X(01) VALUE 'N'.
022600         88  WS-INST-EOF                   VALUE 'Y'.
022700     05  WS-CHG-EOF-SW               PIC X(01) VALUE 'N'.
022800         88  WS-CHG-EOF                    VALUE 'Y'.
022900     05  FILLER                      PIC X(02).
023000*
023100* PER-LOAN FLAGS -- RESET AT THE TOP OF EVERY C010-PROCESS-LOAN
023200* PASS, SET DURING THE E010 SCAN, READ BY F010 AND BELOW.
023300 01  WS-LOAN-CALC-FLAGS.
023400     05  WS-OLDEST-OVERDUE-SW        PIC X(01) VALUE 'N'.
023500         88  WS-OLDEST-OVERDUE-FOUND      VALUE 'Y'.
023600     05  WS-FIRST-NOTYETDUE-SW       PIC X(01) VALUE 'N'.
023700         88  WS-FIRST-NOT-YET-DUE-FOUND   VALUE 'Y'.
023800     05  WS-OVERDUE-SINCE-SET-SW     PIC X(01) VALUE 'N'.
023900         88  WS-OVERDUE-SINCE-SET         VALUE 'Y'.
024000     05  WS-STOP-CB-SCAN-SW          PIC X(01) VALUE 'N'.
024010         88  WS-STOP-CB-SCAN              VALUE 'Y'.
024020*    RESET AT THE TOP OF BOTH E215 AND E225 BELOW -- NOT A
024030*    PER-LOAN FLAG LIKE THE FOUR ABOVE, JUST A SCRATCH FLAG FOR
024040*    WHETHER THE CURRENT CHARGEBACK FALLS IN THE CURRENT
024050*    INSTALLMENT'S NETTING WINDOW, SO THE WINDOW TEST DOES NOT
024060*    HAVE TO BE RE-EVALUATED A SECOND TIME AFTER THE SUBTRACT.
024070     05  WS-CB-WINDOW-HIT-SW         PIC X(01) VALUE 'N'.
024080         88  WS-CB-WINDOW-HIT             VALUE 'Y'.
024100     05  FILLER                      PIC X(02).
024300*
024400* TODAY'S BUSINESS DATE, ACCEPTED ONCE AT A010-MAIN-LINE AND
024500* HELD BOTH AS AN 8-DIGIT CCYYMMDD AND AS A JULIAN DAY NUMBER
024600* (WS-TODAY-JDN) SO EVERY DAY-COUNT BELOW IS A PLAIN SUBTRACT.
024700 01  WS-TODAY-DATE.
024800     05  WS-TODAY-CCYYMMDD           PIC 9(08).
024900     05  WS-TODAY-DATE-R REDEFINES WS-TODAY-CCYYMMDD.
025000         10  WS-TODAY-CCYY               PIC 9(04).
025100         10  WS-TODAY-MM                 PIC 9(02).
025200         10  WS-TODAY-DD                 PIC 9(02).
025300     05  WS-TODAY-JDN                PIC S9(09) COMP.
025400     05  FILLER                      PIC X(02).
025500*
025600* LOAN-ID OF THE LOAN CURRENTLY BEING CALCULATED -- DRIVES THE
025700* LOANINST/CHGBTXN MATCH-MERGE AND THE HEADER-TABLE SEARCH.
025800 01  WS-DRIVE-LOAN-ID-AREA.
025900     05  WS-DRIVE-LOAN-ID            PIC 9(10).
025910     05  FILLER                      PIC X(02).
025920*    BRANCH/SEQUENCE VIEW OF THE DRIVING LOAN-ID, SAME SPLIT AS
025930*    TKT 0901 REVIEWED AGAINST THE FOUR-DIGIT BRANCH CODES -- NOT
025940*    READ BY THIS PROGRAM'S OWN CALCULATION LOGIC, KEPT FOR THE
025950*    NEXT PROGRAMMER WHO NEEDS A BRANCH-LEVEL BREAKDOWN WITHOUT
025960*    RE-DERIVING THE SPLIT FROM THE RAW LOAN-ID.
025970 01  WS-DRIVE-LOAN-ID-R REDEFINES WS-DRIVE-LOAN-ID-AREA.
025980     05  WS-DRIVE-BRANCH-NO          PIC 9(04).
025990     05  WS-DRIVE-SEQUENCE-NO        PIC 9(06).
026000     05  FILLER                      PIC X(02).
026100*
026200* WORK FIELDS FOR ONE LOAN'S CALCULATION.  CLEARED AT THE TOP
026300* OF C010-PROCESS-LOAN, ACCUMULATED THROUGH E010'S SCAN,
026400* CONSUMED BY F010 TO PRODUCE THE COLLECTION-DATA OUTPUT.
026500 01  WS-LOAN-CALC-WORK.
026600     05  WS-GRACE-DAYS               PIC 9(04).
026700     05  WS-OUTSTANDING-AMOUNT       PIC S9(11)V9(02) COMP-3.
026800     05  WS-OVERDUE-SINCE-DATE       PIC 9(08).
026900     05  WS-OVERDUE-SINCE-DATE-R REDEFINES WS-OVERDUE-SINCE-DATE.
027000         10  WS-OSD-CCYY                 PIC 9(04).
027100         10  WS-OSD-MM                   PIC 9(02).
027200         10  WS-OSD-DD                   PIC 9(02).
027300     05  WS-AMOUNT-AVAILABLE         PIC S9(11)V9(02) COMP-3.
027400     05  WS-ABS-SHORTFALL            PIC S9(11)V9(02) COMP-3.
027500     05  WS-PAST-DUE-DAYS-S          PIC S9(07) COMP.
027600     05  WS-DELINQUENT-DAYS-S        PIC S9(07) COMP.
027700     05  WS-OVERDUE-SINCE-JDN        PIC S9(09) COMP.
027800     05  WS-DELINQUENT-JDN           PIC S9(09) COMP.
027900     05  FILLER                      PIC X(02).
028000*
028100* ------------------------------------------------------------- *
028200* IN-MEMORY LOAN-HEADER TABLE (LOADED ONCE) -- SUBSTITUTES FOR  *
028300* A TRUE KEYED/INDEXED READ ON LOANHDR -- THE FILE ITSELF IS   *
028310* NOT KEYED/INDEXED ON THIS SYSTEM, SO THE WHOLE FILE IS READ  *
028320* ONCE UP FRONT AND SEARCHED IN MEMORY INSTEAD.                *
028400* TABLE IS LOADED IN B010 BEFORE THE DRIVING LIST IS TOUCHED,   *
028500* AND IS NEVER REWRITTEN DURING THE RUN -- SEARCH ALL IS SAFE   *
028600* BECAUSE THE LOAD ORDER MATCHES THE ASCENDING KEY (TKT 0649).  *
028700* ------------------------------------------------------------- *
028800 01  WS-HEADER-TABLE-CTL.
028900     05  WS-HDR-TABLE-CT             PIC S9(07) COMP VALUE 0.
029000     05  WS-HDR-TABLE-MAX            PIC S9(07) COMP
029100                                      VALUE 5000.
029200     05  FILLER                      PIC X(02).
029300 01  WS-HEADER-TABLE.
029400     05  WS-HDR-ENTRY OCCURS 5000 TIMES
029500             ASCENDING KEY IS WH-LOAN-ID
029600             INDEXED BY WS-HDR-IDX.
029700         10  WH-LOAN-ID                  PIC 9(10).
029800         10  WH-GRACE-DAYS               PIC 9(04).
029900         10  FILLER                      PIC X(02).
030000*
030100* ------------------------------------------------------------- *
030200* PER-LOAN INSTALLMENT / CHARGEBACK WORKING TABLES -- BUILT BY  *
030300* GROUPED MATCH-MERGE AGAINST THE DRIVING LIST EACH TIME        *
030400* THROUGH C010-PROCESS-LOAN.  MODELED ON THE GROUPED-INPUT      *
030500* OCCURS-TABLE IDIOM USED ELSEWHERE IN THIS SHOP'S BATCH SUITE  *
030600* -- SAME LOAD-THE-GROUP-THEN-SCAN-THE-TABLE SHAPE, JUST A      *
030700* DELINQUENCY TABLE INSTEAD OF A BILLING ONE.  BOTH TABLES ARE  *
030800* REBUILT FROM SCRATCH FOR EVERY LOAN, SO THE COUNTS BELOW ARE  *
030900* RESET TO ZERO EACH PASS RATHER THAN CARRIED FORWARD.          *
031000* ------------------------------------------------------------- *
031100 01  WS-INSTALLMENT-TABLE-CTL.
031200     05  WS-INST-TABLE-CT            PIC S9(05) COMP VALUE 0.
031300     05  WS-INST-TABLE-MAX           PIC S9(05) COMP
031400                                      VALUE 360.
031500     05  FILLER                      PIC X(02).
031600* ONE ENTRY PER SCHEDULED INSTALLMENT -- WIDENED TO 360 ROWS
031700* PER TKT 0790 (A 30-YEAR MONTHLY LOAN RUNS 360 PAYMENTS).
031800 01  WS-INSTALLMENT-TABLE.
031900     05  WI-ENTRY OCCURS 360 TIMES INDEXED BY WS-INST-IDX.
032000         10  WI-INSTALLMENT-NUMBER       PIC 9(04).
032100         10  WI-FROM-DATE                PIC 9(08).
032200         10  WI-DUE-DATE                 PIC 9(08).
032300         10  WI-OBLIGATIONS-MET-FLAG     PIC X(01).
032400             88  WI-OBLIGATION-NOT-MET       VALUE 'N'.
032500         10  WI-PRINCIPAL-OUTSTANDING    PIC S9(11)V9(02)
032600                                          COMP-3.
032700         10  WI-INTEREST-OUTSTANDING     PIC S9(11)V9(02)
032800                                          COMP-3.
032900         10  WI-FEE-OUTSTANDING          PIC S9(11)V9(02)
033000                                          COMP-3.
033100         10  WI-PENALTY-OUTSTANDING      PIC S9(11)V9(02)
033200                                          COMP-3.
033300         10  WI-TOTAL-PAID               PIC S9(11)V9(02)
033400                                          COMP-3.
033500         10  WI-IS-LAST-FLAG             PIC X(01).
033600             88  WI-LATEST-INSTALLMENT       VALUE 'Y'.
033700         10  FILLER                      PIC X(02).
033800* WI-IS-LAST-FLAG IS SET BY D015-STORE-INSTALLMENT FROM
033900* LI-IS-LAST-FLAG ON THE INBOUND RECORD -- THIS PROGRAM DOES
034000* NOT DERIVE "LAST INSTALLMENT" ITSELF BY COMPARING
034100* INSTALLMENT NUMBERS, SINCE THE SCHEDULE EXTRACT ALREADY
034200* KNOWS WHICH ROW IS LAST AND IS THE AUTHORITATIVE SOURCE.
034300*
034400 01  WS-CHARGEBACK-TABLE-CTL.
034500     05  WS-CB-TABLE-CT              PIC S9(05) COMP VALUE 0.
034600     05  WS-CB-TABLE-MAX             PIC S9(05) COMP
034700                                      VALUE 50.
034800     05  FILLER                      PIC X(02).
034900* CHARGEBACKS ARE RARE COMPARED TO INSTALLMENTS -- 50 ROWS HAS
035000* BEEN PLENTY SINCE TKT 0238 AND HAS NEVER OVERFLOWED IN PROD.
035100 01  WS-CHARGEBACK-TABLE.
035200     05  WB-ENTRY OCCURS 50 TIMES INDEXED BY WS-CB-IDX.
035300         10  WB-TRANSACTION-DATE         PIC 9(08).
035400         10  WB-AMOUNT                   PIC S9(11)V9(02)
035500                                          COMP-3.
035600         10  FILLER                      PIC X(02).
035700*
035800* ------------------------------------------------------------- *
035900* JULIAN-DAY DATE ARITHMETIC (FLIEGEL/VAN FLANDERN ALGORITHM).  *
036000* USED ONLY FOR DAY-COUNTING AND GRACE-DAY ARITHMETIC -- NO     *
036100* MONETARY FIELD EVER GOES THROUGH A COMPUTE WITH ROUNDED.      *
036200* ALL WORK FIELDS ARE SIGNED COMP SO THE INTEGER DIVIDES IN     *
036300* Y010/Y020 TRUNCATE THE SAME WAY ON EVERY LOAN, EVERY RUN.     *
036400* ------------------------------------------------------------- *
036500 01  WS-JULIAN-WORK.
036600     05  WS-JD-CCYY                  PIC S9(05) COMP.
036700     05  WS-JD-MM                    PIC S9(03) COMP.
036800     05  WS-JD-DD                    PIC S9(03) COMP.
036900     05  WS-JD-JDN                   PIC S9(09) COMP.
037000     05  WS-JD-A                     PIC S9(09) COMP.
037100     05  WS-JD-B                     PIC S9(09) COMP.
037200     05  WS-JD-C                     PIC S9(09) COMP.
037300     05  WS-JD-D                     PIC S9(09) COMP.
037400     05  WS-JD-E                     PIC S9(09) COMP.
037500     05  WS-JD-M                     PIC S9(09) COMP.
037600     05  WS-JD-Y                     PIC S9(09) COMP.
037700     05  FILLER                      PIC X(02).
037800*
037900* END-OF-RUN CONTROL-BREAK COUNTERS FOR THE DELQRPT TOTALS
038000* LINE (TKT 0509).  ACCUMULATED ONE LOAN AT A TIME IN
038100* C010-PROCESS-LOAN, PRINTED ONCE BY Z010-WRITE-REPORT-TOTALS.
038200 01  WS-REPORT-COUNTERS.
038300     05  WS-LOANS-PROCESSED-CT       PIC S9(07) COMP VALUE 0.
038400     05  WS-TRULY-DELINQUENT-CT      PIC S9(07) COMP VALUE 0.
038500     05  WS-TOTAL-DELINQUENT-AMOUNT  PIC S9(11)V9(02)
038600                                      COMP-3 VALUE 0.
038700     05  FILLER                      PIC X(02).
038800*
038900 PROCEDURE DIVISION.
039000*
039100* ------------------------------------------------------------- *
039200* A010 -- JOB-STEP ENTRY.  ESTABLISHES TODAY'S BUSINESS DATE,   *
039300* OPENS ALL SIX FILES, PRIMES THE HEADER TABLE AND ALL THREE    *
039400* READ-AHEAD FILES, THEN DRIVES ONE C010 PASS PER DRIVING-LIST  *
039500* LOAN UNTIL THE DRIVING LIST RUNS OUT.                         *
039600* ------------------------------------------------------------- *
039700 A010-MAIN-LINE.
039800     DISPLAY SPACES UPON CRT.
039900     DISPLAY '* * * *  C A L C M B 1 7 0 0  -  DELINQUENCY CALC'
040000         UPON CRT AT 0101.
040100     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
040200     MOVE WS-TODAY-CCYY TO WS-JD-CCYY.
040300     MOVE WS-TODAY-MM   TO WS-JD-MM.
040400     MOVE WS-TODAY-DD   TO WS-JD-DD.
040500     PERFORM Y010-DATE-TO-JULIAN.
040600     MOVE WS-JD-JDN TO WS-TODAY-JDN.
040700     OPEN INPUT LOANSEL.
040800     OPEN INPUT LOANHDR.
040900     OPEN INPUT LOANINST.
041000     OPEN INPUT CHGBTXN.
041100     OPEN OUTPUT COLLDATA.
041200     OPEN OUTPUT DELQRPT.
041300     PERFORM B010-LOAD-HEADER-TABLE.
041400     PERFORM D030-READ-INSTALLMENT.
041500     PERFORM D040-READ-CHARGEBACK.
041600     PERFORM D050-READ-DRIVE.
041700     PERFORM C010-PROCESS-LOAN THRU C010-EXIT
041800         UNTIL WS-DRIVE-EOF.
041900     PERFORM Z010-WRITE-REPORT-TOTALS.
042000     GO TO Z020-END-RTN.
042100*
042200* B010 -- LOADS THE ENTIRE LOANHDR FILE INTO WS-HEADER-TABLE
042300* ONE TIME, BEFORE THE DRIVING LIST IS EVEN OPENED FOR
042400* PROCESSING.  THE HEADER FILE IS ALREADY IN ASCENDING
042500* LOAN-ID ORDER, WHICH IS WHAT MAKES SEARCH ALL VALID BELOW.
042600 B010-LOAD-HEADER-TABLE.
042700     PERFORM B020-READ-HEADER-REC.
042800     PERFORM B030-STORE-HEADER-REC THRU B030-EXIT
042900         UNTIL WS-HDR-EOF.
043000*
043100 B020-READ-HEADER-REC.
043200     READ LOANHDR
043300         AT END SET WS-HDR-EOF TO TRUE.
043400*
043500* ABORTS THE RUN RATHER THAN SILENTLY TRUNCATING THE TABLE --
043600* A PARTIAL HEADER TABLE WOULD MAKE GOOD LOANS LOOK LIKE THEY
043700* HAVE NO GRACE PERIOD AT ALL, WHICH IS WORSE THAN STOPPING.
043800 B030-STORE-HEADER-REC.
043900     ADD 1 TO WS-HDR-TABLE-CT.
044000     IF WS-HDR-TABLE-CT > WS-HDR-TABLE-MAX
044100         DISPLAY 'CALCMB1700 - HEADER TABLE OVERFLOW, ABORT'
044200             UPON CRT AT 0101
044300         GO TO Z020-END-RTN.
044500     MOVE LH-LOAN-ID TO WH-LOAN-ID(WS-HDR-TABLE-CT).
044600     MOVE LH-GRACE-ON-ARREARS-AGEING-DAYS
044700         TO WH-GRACE-DAYS(WS-HDR-TABLE-CT).
044800     PERFORM B020-READ-HEADER-REC.
044900 B030-EXIT.
045000     EXIT.
045100*
045200* ------------------------------------------------------------- *
045300* C010 -- ONE PASS PER LOAN ON THE DRIVING LIST.  LOADS THIS    *
045400* LOAN'S GRACE DAYS, INSTALLMENT SCHEDULE AND CHARGEBACKS,      *
045500* SCANS FOR THE OLDEST OVERDUE (OR FIRST NOT-YET-DUE)           *
045600* INSTALLMENT, FINISHES THE CALCULATION, WRITES BOTH OUTPUT     *
045700* RECORDS, ROLLS THE CONTROL-BREAK COUNTERS, AND READS THE      *
045800* NEXT DRIVING-LIST RECORD TO SET UP FOR THE NEXT PASS.         *
045900* ------------------------------------------------------------- *
046000 C010-PROCESS-LOAN.
046100     MOVE SL-LOAN-ID TO WS-DRIVE-LOAN-ID.
046200     PERFORM C020-LOOKUP-GRACE-DAYS.
046300     PERFORM D010-LOAD-INSTALLMENTS.
046400     PERFORM D020-LOAD-CHARGEBACKS.
046500     MOVE 'N' TO WS-OLDEST-OVERDUE-SW.
046600     MOVE 'N' TO WS-FIRST-NOTYETDUE-SW.
046700     MOVE 'N' TO WS-OVERDUE-SINCE-SET-SW.
046800     MOVE 0 TO WS-OUTSTANDING-AMOUNT.
046900     MOVE 0 TO WS-OVERDUE-SINCE-DATE.
047000*    ALL FOUR SWITCHES AND BOTH WORK FIELDS ABOVE ARE RESET TO
047100*    THEIR STARTING STATE BEFORE EVERY LOAN -- NOTHING IN THIS
047200*    PARAGRAPH OR BELOW MAY EVER ASSUME A PRIOR LOAN'S LEFTOVER
047300*    VALUE, SINCE THE SAME WORKING-STORAGE FIELDS ARE REUSED
047400*    LOAN AFTER LOAN FOR THE LIFE OF THE RUN.
047500     PERFORM E010-SCAN-INSTALLMENTS.
047600     PERFORM F010-FINISH-LOAN-CALC.
047700     PERFORM G010-WRITE-COLLECTION-DATA.
047800     PERFORM G020-WRITE-REPORT-LINE.
047900     ADD 1 TO WS-LOANS-PROCESSED-CT.
048000*    "TRULY DELINQUENT" FOR THE TOTALS LINE MEANS PAST THE
048100*    GRACE PERIOD, NOT MERELY PAST DUE -- CD-DELINQUENT-DAYS IS
048200*    ALREADY ZERO FOR A LOAN STILL INSIDE ITS GRACE WINDOW, SO
048300*    THIS TEST ALONE IS ENOUGH, NO SEPARATE GRACE CHECK NEEDED.
048400     IF CD-DELINQUENT-DAYS > 0
048500         ADD 1 TO WS-TRULY-DELINQUENT-CT.
048700     ADD CD-DELINQUENT-AMOUNT TO WS-TOTAL-DELINQUENT-AMOUNT.
048800     PERFORM D050-READ-DRIVE.
048900 C010-EXIT.
049000     EXIT.
049100*
049200* A MISS HERE (AT END) MEANS THE LOAN SHOWED UP ON TONIGHT'S
049300* DRIVING LIST BUT HAS NO LOANHDR ROW -- TREATED AS ZERO GRACE
049400* DAYS RATHER THAN ABORTING THE WHOLE RUN OVER ONE BAD LOAN
049500* (TKT 0833 ADDED THE MISS COUNTER SO OPS CAN FOLLOW UP).
049600 C020-LOOKUP-GRACE-DAYS.
049700     SEARCH ALL WS-HDR-ENTRY
049800         AT END
049900             MOVE 0 TO WS-GRACE-DAYS
050000             ADD 1 TO WS-HDR-SEARCH-MISS-CT
050100         WHEN WH-LOAN-ID(WS-HDR-IDX) = WS-DRIVE-LOAN-ID
050200             MOVE WH-GRACE-DAYS(WS-HDR-IDX) TO WS-GRACE-DAYS.
050400*
050500* ------------------------------------------------------------- *
050600* D010/D020 -- MATCH-MERGE THE GROUPED INSTALLMENT AND          *
050700* CHARGEBACK FILES AGAINST THE CURRENT DRIVING LOAN-ID.  BOTH   *
050800* FILES ARE IN ASCENDING LOAN-ID ORDER, SO ANY LEADING RECORDS  *
050900* FOR LOANS SKIPPED BY SELMB1600 ARE DISCARDED (D012/D022)      *
051000* BEFORE THE MATCHING GROUP IS LOADED INTO WORKING STORAGE.     *
051100* ------------------------------------------------------------- *
051200 D010-LOAD-INSTALLMENTS.
051300     PERFORM D012-SKIP-INSTALLMENT
051400         UNTIL WS-INST-EOF
051500         OR LI-LOAN-ID NOT < WS-DRIVE-LOAN-ID.
051600     MOVE 0 TO WS-INST-TABLE-CT.
051700     PERFORM D015-STORE-INSTALLMENT THRU D015-EXIT
051800         UNTIL WS-INST-EOF
051900         OR LI-LOAN-ID NOT = WS-DRIVE-LOAN-ID.
052000*
052100* SKIPPED ROWS BELONG TO A LOAN-ID THE DRIVING LIST NEVER
052200* SELECTED -- NO TABLE STORAGE IS SPENT ON THEM AT ALL.
052300 D012-SKIP-INSTALLMENT.
052400     PERFORM D030-READ-INSTALLMENT.
052500*
052600 D015-STORE-INSTALLMENT.
052700     ADD 1 TO WS-INST-TABLE-CT.
052800     IF WS-INST-TABLE-CT > WS-INST-TABLE-MAX
052900         DISPLAY 'CALCMB1700 - INSTALLMENT TABLE OVERFLOW'
053000             UPON CRT AT 0101
053100         GO TO Z020-END-RTN.
053300     MOVE LI-INSTALLMENT-NUMBER
053400         TO WI-INSTALLMENT-NUMBER(WS-INST-TABLE-CT).
053500     MOVE LI-FROM-DATE  TO WI-FROM-DATE(WS-INST-TABLE-CT).
053600     MOVE LI-DUE-DATE   TO WI-DUE-DATE(WS-INST-TABLE-CT).
053700     MOVE LI-OBLIGATIONS-MET-FLAG
053800         TO WI-OBLIGATIONS-MET-FLAG(WS-INST-TABLE-CT).
053900     MOVE LI-PRINCIPAL-OUTSTANDING
054000         TO WI-PRINCIPAL-OUTSTANDING(WS-INST-TABLE-CT).
054100     MOVE LI-INTEREST-OUTSTANDING
054200         TO WI-INTEREST-OUTSTANDING(WS-INST-TABLE-CT).
054300     MOVE LI-FEE-OUTSTANDING
054400         TO WI-FEE-OUTSTANDING(WS-INST-TABLE-CT).
054500     MOVE LI-PENALTY-OUTSTANDING
054600         TO WI-PENALTY-OUTSTANDING(WS-INST-TABLE-CT).
054700     MOVE LI-TOTAL-PAID TO WI-TOTAL-PAID(WS-INST-TABLE-CT).
054800     MOVE LI-IS-LAST-FLAG
054900         TO WI-IS-LAST-FLAG(WS-INST-TABLE-CT).
055000     PERFORM D030-READ-INSTALLMENT.
055100 D015-EXIT.
055200     EXIT.
055300*
055400 D020-LOAD-CHARGEBACKS.
055500     PERFORM D022-SKIP-CHARGEBACK
055600         UNTIL WS-CHG-EOF
055700         OR CB-LOAN-ID NOT < WS-DRIVE-LOAN-ID.
055800     MOVE 0 TO WS-CB-TABLE-CT.
055900     PERFORM D025-STORE-CHARGEBACK THRU D025-EXIT
056000         UNTIL WS-CHG-EOF
056100         OR CB-LOAN-ID NOT = WS-DRIVE-LOAN-ID.
056200*
056300 D022-SKIP-CHARGEBACK.
056400     PERFORM D040-READ-CHARGEBACK.
056500*
056600 D025-STORE-CHARGEBACK.
056700     ADD 1 TO WS-CB-TABLE-CT.
056800     IF WS-CB-TABLE-CT > WS-CB-TABLE-MAX
056900         DISPLAY 'CALCMB1700 - CHARGEBACK TABLE OVERFLOW'
057000             UPON CRT AT 0101
057100         GO TO Z020-END-RTN.
057300     MOVE CB-TRANSACTION-DATE
057400         TO WB-TRANSACTION-DATE(WS-CB-TABLE-CT).
057500     MOVE CB-AMOUNT TO WB-AMOUNT(WS-CB-TABLE-CT).
057600     PERFORM D040-READ-CHARGEBACK.
057700 D025-EXIT.
057800     EXIT.
057900*
058000* THE THREE READ-AHEAD PARAGRAPHS -- EACH FILE IS ALWAYS ONE
058100* RECORD AHEAD OF WHAT D010/D020 HAVE CONSUMED, WHICH IS WHAT
058200* LETS THE GROUPED MATCH-MERGE ABOVE TEST LI-LOAN-ID /
058300* CB-LOAN-ID BEFORE DECIDING WHETHER TO STORE OR SKIP.  ALL
058400* THREE ARE ALSO PRIMED ONCE UP FRONT IN A010-MAIN-LINE, BEFORE
058500* THE FIRST CALL TO C010-PROCESS-LOAN, SO THE VERY FIRST
058600* MATCH-MERGE HAS A RECORD ALREADY SITTING IN THE FD AREA TO
058700* COMPARE AGAINST RATHER THAN AN UNINITIALIZED ONE.
058800 D030-READ-INSTALLMENT.
058900     READ LOANINST
059000         AT END SET WS-INST-EOF TO TRUE.
059100*
059200 D040-READ-CHARGEBACK.
059300     READ CHGBTXN
059400         AT END SET WS-CHG-EOF TO TRUE.
059500*
059600* THE DRIVING LIST ITSELF HAS NO GROUPING TO WORRY ABOUT --
059700* ONE LOANSEL RECORD IS EXACTLY ONE LOAN TO CALCULATE, READ
059800* ONE AT A TIME AS C010-PROCESS-LOAN FINISHES EACH LOAN.
059900 D050-READ-DRIVE.
060000     READ LOANSEL
060100         AT END SET WS-DRIVE-EOF TO TRUE.
060200*
060300* ------------------------------------------------------------- *
060400* E010 -- THE CORE SCAN, SPEC'D BATCH FLOW STEPS 5-6.  WALKS    *
060500* THIS LOAN'S INSTALLMENTS IN SCHEDULE ORDER LOOKING FOR THE    *
060600* FIRST (OLDEST) ONE THAT IS BOTH UNMET AND PAST DUE; IF NONE   *
060700* IS PAST DUE, REMEMBERS ONLY THE FIRST UNMET INSTALLMENT THAT  *
060800* IS NOT YET DUE, SINCE A CHARGEBACK COULD STILL PUSH IT        *
060900* NEGATIVE BEFORE ITS DUE DATE ARRIVES.                         *
061000* ------------------------------------------------------------- *
061100 E010-SCAN-INSTALLMENTS.
061200     PERFORM E020-PROCESS-ONE-INSTALLMENT THRU E020-EXIT
061300         VARYING WS-INST-IDX FROM 1 BY 1
061400         UNTIL WS-INST-IDX > WS-INST-TABLE-CT.
061500*
061600* OBLIGATIONS-MET INSTALLMENTS ARE SKIPPED ENTIRELY -- ONLY AN
061700* UNMET INSTALLMENT CAN BE OVERDUE OR NOT-YET-DUE FOR PURPOSES
061800* OF THIS CALCULATION.
061900 E020-PROCESS-ONE-INSTALLMENT.
062000     IF WI-OBLIGATION-NOT-MET(WS-INST-IDX)
062100     AND WI-DUE-DATE(WS-INST-IDX) < WS-TODAY-CCYYMMDD
062200         PERFORM E110-OVERDUE-INSTALLMENT
062300     ELSE
062400     IF WI-OBLIGATION-NOT-MET(WS-INST-IDX)
062500     AND NOT WS-FIRST-NOT-YET-DUE-FOUND
062600         PERFORM E120-NOT-YET-DUE-INSTALLMENT.
062900 E020-EXIT.
063000     EXIT.
063100*
063200* FIRST OVERDUE INSTALLMENT REACHED SETS OVERDUE-SINCE-DATE AND
063300* STAYS SET FOR THE REST OF THE SCAN (THE OLDEST-OVERDUE-FOUND
063400* SWITCH GUARDS AGAINST A LATER, NEWER OVERDUE INSTALLMENT
063500* OVERWRITING IT).  EVERY OVERDUE INSTALLMENT'S FOUR BALANCES
063600* ADD INTO THE OUTSTANDING-AMOUNT RUNNING TOTAL REGARDLESS.
063700 E110-OVERDUE-INSTALLMENT.
063800     ADD WI-PRINCIPAL-OUTSTANDING(WS-INST-IDX)
063900         WI-INTEREST-OUTSTANDING(WS-INST-IDX)
064000         WI-FEE-OUTSTANDING(WS-INST-IDX)
064100         WI-PENALTY-OUTSTANDING(WS-INST-IDX)
064200             TO WS-OUTSTANDING-AMOUNT.
064300     IF NOT WS-OLDEST-OVERDUE-FOUND
064400         SET WS-OLDEST-OVERDUE-FOUND TO TRUE
064500         MOVE WI-DUE-DATE(WS-INST-IDX) TO WS-OVERDUE-SINCE-DATE
064600         SET WS-OVERDUE-SINCE-SET TO TRUE
064700         MOVE WI-TOTAL-PAID(WS-INST-IDX) TO WS-AMOUNT-AVAILABLE
064800         PERFORM E210-SCAN-CHARGEBACKS-OVERDUE.
065000*
065100* ONLY REACHED WHEN NOTHING OVERDUE HAS BEEN FOUND YET, AND
065200* ONLY FOR THE FIRST SUCH INSTALLMENT -- A LATER NOT-YET-DUE
065300* INSTALLMENT IS LEFT ALONE BY THE WS-FIRST-NOT-YET-DUE-FOUND
065400* GUARD IN E020.  A CHARGEBACK CAN STILL DRIVE THIS
065500* INSTALLMENT'S AVAILABLE AMOUNT NEGATIVE, WHICH ADDS THE
065600* SHORTFALL INTO OUTSTANDING-AMOUNT EVEN THOUGH THE
065700* INSTALLMENT ITSELF IS NOT YET OVERDUE.
065800 E120-NOT-YET-DUE-INSTALLMENT.
065900     SET WS-FIRST-NOT-YET-DUE-FOUND TO TRUE.
066000     MOVE WI-TOTAL-PAID(WS-INST-IDX) TO WS-AMOUNT-AVAILABLE.
066100     PERFORM E220-SCAN-CHARGEBACKS-NOTYETDUE.
066200     IF WS-AMOUNT-AVAILABLE < 0
066300*        WS-AMOUNT-AVAILABLE IS NEGATIVE HERE, SO IT HAS TO BE
066400*        NEGATED BEFORE IT CAN BE ADDED INTO A COUNT OF MONEY
066500*        OWED -- THERE IS NO "ADD A NEGATIVE AS A POSITIVE"
066600*        SHORTCUT IN COBOL ARITHMETIC, HENCE THE EXPLICIT
066700*        ZERO-MINUS-AMOUNT COMPUTE RATHER THAN JUST AN ADD.
066800         COMPUTE WS-ABS-SHORTFALL = ZERO - WS-AMOUNT-AVAILABLE
066900         ADD WS-ABS-SHORTFALL TO WS-OUTSTANDING-AMOUNT.
067100*
067200 E210-SCAN-CHARGEBACKS-OVERDUE.
067300     MOVE 'N' TO WS-STOP-CB-SCAN-SW.
067400     PERFORM E215-TEST-ONE-CB-OVERDUE THRU E215-EXIT
067500         VARYING WS-CB-IDX FROM 1 BY 1
067600         UNTIL WS-CB-IDX > WS-CB-TABLE-CT
067700         OR WS-STOP-CB-SCAN.
067800*
067900* A CHARGEBACK ONLY NETS AGAINST THE OLDEST-OVERDUE INSTALLMENT
068000* IF ITS TRANSACTION DATE FALLS WITHIN THAT INSTALLMENT'S
068100* FROM-DATE-TO-DUE-DATE WINDOW.  THE WINDOW IS HALF-OPEN FOR A
068200* NON-LAST INSTALLMENT (NEXT INSTALLMENT'S FROM-DATE PICKS UP
068300* WHERE THIS ONE'S DUE-DATE LEAVES OFF) BUT CLOSED ON BOTH ENDS
068400* FOR THE LATEST INSTALLMENT, SINCE THERE IS NO NEXT WINDOW TO
068500* HAND THE DUE-DATE ITSELF OFF TO (TKT 0721 FIXED THIS CASE).
068600 E215-TEST-ONE-CB-OVERDUE.
068700*    NON-LAST INSTALLMENT: FROM-DATE <= CHARGEBACK < DUE-DATE.
068800*    LATEST INSTALLMENT:   FROM-DATE <= CHARGEBACK <= DUE-DATE.
068810*    THE WINDOW RESULT IS PARKED ON WS-CB-WINDOW-HIT-SW RATHER
068820*    THAN RE-TESTED AFTER THE SUBTRACT BELOW, SINCE THE SUBTRACT
068830*    ITSELF CHANGES WS-AMOUNT-AVAILABLE AND THE WINDOW TEST HAS
068840*    NOTHING TO DO WITH THAT FIELD.
068850     MOVE 'N' TO WS-CB-WINDOW-HIT-SW.
068900     IF WB-TRANSACTION-DATE(WS-CB-IDX) NOT <
069000             WI-FROM-DATE(WS-INST-IDX)
069100     AND ((NOT WI-LATEST-INSTALLMENT(WS-INST-IDX)
069200             AND WB-TRANSACTION-DATE(WS-CB-IDX) <
069300                 WI-DUE-DATE(WS-INST-IDX))
069400       OR (WI-LATEST-INSTALLMENT(WS-INST-IDX)
069500             AND WB-TRANSACTION-DATE(WS-CB-IDX) NOT >
069600                 WI-DUE-DATE(WS-INST-IDX)))
069650         SET WS-CB-WINDOW-HIT TO TRUE.
069700     IF WS-CB-WINDOW-HIT
069800         SUBTRACT WB-AMOUNT(WS-CB-IDX) FROM WS-AMOUNT-AVAILABLE
069850         ADD 1 TO WS-CB-NET-APPLIED-CT.
069900     IF WS-CB-WINDOW-HIT
069950     AND WS-AMOUNT-AVAILABLE < 0
070000         MOVE WB-TRANSACTION-DATE(WS-CB-IDX)
070100             TO WS-OVERDUE-SINCE-DATE
070200         SET WS-STOP-CB-SCAN TO TRUE.
070500 E215-EXIT.
070600     EXIT.
070700*
070800 E220-SCAN-CHARGEBACKS-NOTYETDUE.
070900     PERFORM E225-TEST-ONE-CB-NOTYETDUE THRU E225-EXIT
071000         VARYING WS-CB-IDX FROM 1 BY 1
071100         UNTIL WS-CB-IDX > WS-CB-TABLE-CT.
071200*
071300* SAME WINDOW TEST AS E215 BUT ALSO REQUIRES THE CHARGEBACK TO
071400* HAVE HAPPENED BEFORE TODAY -- A CHARGEBACK DATED TODAY OR IN
071500* THE FUTURE HAS NOT ACTUALLY REVERSED ANYTHING YET AS FAR AS
071600* TONIGHT'S RUN IS CONCERNED.  IF IT DRIVES THE AVAILABLE
071700* AMOUNT NEGATIVE AND NOTHING IS OVERDUE YET, THIS INSTALLMENT
071800* BECOMES THE OVERDUE-SINCE POINT INSTEAD.
071900 E225-TEST-ONE-CB-NOTYETDUE.
071950     MOVE 'N' TO WS-CB-WINDOW-HIT-SW.
072000     IF WB-TRANSACTION-DATE(WS-CB-IDX) NOT <
072100             WI-FROM-DATE(WS-INST-IDX)
072200     AND WB-TRANSACTION-DATE(WS-CB-IDX) < WI-DUE-DATE(WS-INST-IDX)
072300     AND WB-TRANSACTION-DATE(WS-CB-IDX) < WS-TODAY-CCYYMMDD
072350         SET WS-CB-WINDOW-HIT TO TRUE.
072400     IF WS-CB-WINDOW-HIT
072450         SUBTRACT WB-AMOUNT(WS-CB-IDX) FROM WS-AMOUNT-AVAILABLE
072500         ADD 1 TO WS-CB-NET-APPLIED-CT.
072600     IF WS-CB-WINDOW-HIT
072650     AND WS-AMOUNT-AVAILABLE < 0
072700     AND NOT WS-OVERDUE-SINCE-SET
072800         MOVE WB-TRANSACTION-DATE(WS-CB-IDX)
072900             TO WS-OVERDUE-SINCE-DATE
073000         SET WS-OVERDUE-SINCE-SET TO TRUE.
073300 E225-EXIT.
073400     EXIT.
073500*
073600* ------------------------------------------------------------- *
073700* F010 -- SPEC'D BATCH FLOW STEPS 7-9 (PAST-DUE DAYS, GRACE-    *
073800* ADJUSTED DELINQUENT DATE, DELINQUENT DAYS).  THE GRACE-       *
073900* ADJUSTED DELINQUENT DATE IS ALWAYS OVERDUE-SINCE-DATE PLUS    *
074000* GRACE DAYS, EVEN IF THAT LANDS IN THE FUTURE -- PAST-DUE-DAYS *
074100* IS COMPUTED FROM THE UN-ADJUSTED OVERDUE-SINCE-DATE, AND      *
074200* DELINQUENT-DAYS IS PAST-DUE-DAYS LESS THE GRACE PERIOD,       *
074300* FLOORED AT ZERO SO A LOAN INSIDE ITS GRACE WINDOW IS "PAST    *
074400* DUE" WITHOUT YET BEING "DELINQUENT".                          *
074500* ------------------------------------------------------------- *
074600 F010-FINISH-LOAN-CALC.
074650     IF WS-OVERDUE-SINCE-SET
074660         PERFORM F020-COMPUTE-OVERDUE-DATES
074670     ELSE
074680         MOVE 0 TO CD-PAST-DUE-DAYS
074690         MOVE 0 TO CD-DELINQUENT-DATE.
077100     MOVE WS-OUTSTANDING-AMOUNT TO CD-DELINQUENT-AMOUNT.
077200     COMPUTE WS-DELINQUENT-DAYS-S =
077300         CD-PAST-DUE-DAYS - WS-GRACE-DAYS.
077400     IF WS-DELINQUENT-DAYS-S <= 0
077500         MOVE 0 TO CD-DELINQUENT-DAYS
077600     ELSE
077700         MOVE WS-DELINQUENT-DAYS-S TO CD-DELINQUENT-DAYS.
077900     MOVE WS-DRIVE-LOAN-ID TO CD-LOAN-ID.
077910*
077920* SPLIT OUT OF F010 ABOVE SO THE PAST-DUE-DAYS FLOOR-AT-ZERO TEST
077930* DOES NOT HAVE TO NEST INSIDE THE OVERDUE-SINCE-SET TEST -- SAME
077940* JULIAN-ROUND-TRIP, STEPS 7-8, AS BEFORE, JUST IN ITS OWN
077950* PARAGRAPH.
077960 F020-COMPUTE-OVERDUE-DATES.
077970     MOVE WS-OSD-CCYY TO WS-JD-CCYY.
077980     MOVE WS-OSD-MM   TO WS-JD-MM.
077990     MOVE WS-OSD-DD   TO WS-JD-DD.
078010     PERFORM Y010-DATE-TO-JULIAN.
078020     MOVE WS-JD-JDN TO WS-OVERDUE-SINCE-JDN.
078030     COMPUTE WS-PAST-DUE-DAYS-S =
078040         WS-TODAY-JDN - WS-OVERDUE-SINCE-JDN.
078050     IF WS-PAST-DUE-DAYS-S < 0
078060         MOVE 0 TO CD-PAST-DUE-DAYS
078070     ELSE
078080         MOVE WS-PAST-DUE-DAYS-S TO CD-PAST-DUE-DAYS.
078090     COMPUTE WS-DELINQUENT-JDN =
078100         WS-OVERDUE-SINCE-JDN + WS-GRACE-DAYS.
078110     MOVE WS-DELINQUENT-JDN TO WS-JD-JDN.
078120     PERFORM Y020-JULIAN-TO-DATE.
078130     MOVE WS-JD-CCYY TO CD-DELINQUENT-CCYY.
078140     MOVE WS-JD-MM   TO CD-DELINQUENT-MM.
078150     MOVE WS-JD-DD   TO CD-DELINQUENT-DD.
078160*
078170* G010/G020 -- THE TWO OUTPUTS FOR THIS LOAN: THE MACHINE-READ
078200* COLLDATA EXTRACT AND THE HUMAN-READ DELQRPT DETAIL LINE.
078300* BOTH ARE WRITTEN EVERY PASS, EVEN WHEN THE LOAN TURNS OUT NOT
078400* TO BE DELINQUENT, SO DOWNSTREAM CAN RECONCILE LOAN COUNTS.
078500 G010-WRITE-COLLECTION-DATA.
078600     WRITE CD-COLLECTION-REC.
078700*
078800 G020-WRITE-REPORT-LINE.
078900     MOVE SPACES TO DR-DETAIL-LINE.
079000     MOVE CD-LOAN-ID TO DR-LOAN-ID.
079100     MOVE CD-DELINQUENT-AMOUNT TO DR-DELINQUENT-AMOUNT.
079200     MOVE CD-DELINQUENT-DATE TO DR-DELINQUENT-DATE.
079300     MOVE CD-PAST-DUE-DAYS TO DR-PAST-DUE-DAYS.
079400     MOVE CD-DELINQUENT-DAYS TO DR-DELINQUENT-DAYS.
079500     WRITE DR-DETAIL-LINE.
079600*
079700* ------------------------------------------------------------- *
079800* Y010/Y020 -- THESE TWO PARAGRAPHS ARE THE ONLY PLACE IN THE   *
079900* WHOLE PROGRAM WHERE A CALENDAR DATE IS TURNED INTO A PLAIN    *
080000* INTEGER DAY COUNT (AND BACK).  EVERY OTHER PARAGRAPH THAT     *
080100* NEEDS "HOW MANY DAYS BETWEEN THESE TWO DATES" GOES THROUGH    *
080200* HERE RATHER THAN SUBTRACTING CCYYMMDD FIGURES DIRECTLY --     *
080300* CCYYMMDD ARITHMETIC BREAKS ACROSS MONTH AND YEAR BOUNDARIES,   *
080400* WHICH IS EXACTLY THE KIND OF BUG THE Y2K REVIEW (TKT 0566-    *
080500* 0577) WENT LOOKING FOR AND DID NOT FIND HERE, BECAUSE THE     *
080600* JULIAN-DAY-NUMBER APPROACH SIDESTEPS THE PROBLEM ENTIRELY.    *
080700* ------------------------------------------------------------- *
080800 Y010-DATE-TO-JULIAN.
080900*    FLIEGEL/VAN FLANDERN GREGORIAN-DATE-TO-JULIAN-DAY-NUMBER.
081000*    WS-JD-CCYY/MM/DD IN, WS-JD-JDN OUT.  INTEGER DIVIDE ONLY --
081100*    NO INTRINSIC FUNCTION, NO MONETARY FIELD INVOLVED.
081200     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.
081300     COMPUTE WS-JD-Y = WS-JD-CCYY + 4800 - WS-JD-A.
081400     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.
081500     COMPUTE WS-JD-JDN =
081600         WS-JD-DD + ((153 * WS-JD-M + 2) / 5) + (365 * WS-JD-Y)
081700         + (WS-JD-Y / 4) - (WS-JD-Y / 100) + (WS-JD-Y / 400)
081800         - 32045.
081900*
082000 Y020-JULIAN-TO-DATE.
082100*    INVERSE OF Y010.  WS-JD-JDN IN, WS-JD-CCYY/MM/DD OUT.
082200     COMPUTE WS-JD-A = WS-JD-JDN + 32044.
082300     COMPUTE WS-JD-B = (4 * WS-JD-A + 3) / 146097.
082400     COMPUTE WS-JD-C = WS-JD-A - ((146097 * WS-JD-B) / 4).
082500     COMPUTE WS-JD-D = (4 * WS-JD-C + 3) / 1461.
082600     COMPUTE WS-JD-E = WS-JD-C - ((1461 * WS-JD-D) / 4).
082700     COMPUTE WS-JD-M = (5 * WS-JD-E + 2) / 153.
082800     COMPUTE WS-JD-DD = WS-JD-E - ((153 * WS-JD-M + 2) / 5) + 1.
082900     COMPUTE WS-JD-MM = WS-JD-M + 3 - (12 * (WS-JD-M / 10)).
083000     COMPUTE WS-JD-CCYY =
083100         (100 * WS-JD-B) + WS-JD-D - 4800 + (WS-JD-M / 10).
083200*
083300* Z010 -- END-OF-FILE CONTROL BREAK.  ONE TOTALS LINE, WRITTEN
083400* ONCE, AFTER THE LAST DRIVING-LIST LOAN HAS BEEN PROCESSED.
083500 Z010-WRITE-REPORT-TOTALS.
083600     MOVE WS-LOANS-PROCESSED-CT TO DR-TOT-LOANS-PROCESSED.
083700     MOVE WS-TRULY-DELINQUENT-CT TO DR-TOT-TRULY-DELINQUENT.
083800     MOVE WS-TOTAL-DELINQUENT-AMOUNT
083900         TO DR-TOT-DELINQUENT-AMOUNT.
084000     WRITE DR-TOTALS-LINE.
084100*
084200* Z020 -- NORMAL (AND ABORT) END OF JOB.  CLOSES ALL SIX FILES
084300* REGARDLESS OF WHICH PATH GOT US HERE SO THE JOB NEVER LEAVES
084400* A FILE OPEN FOR THE NEXT STEP IN THE COB SCHEDULE TO TRIP ON.
084500 Z020-END-RTN.
084600     DISPLAY 'CALCMB1700 - LOANS PROCESSED ' UPON CRT AT 0501.
084700     CLOSE LOANSEL.
084800     CLOSE LOANHDR.
084900     CLOSE LOANINST.
085000     CLOSE CHGBTXN.
085100     CLOSE COLLDATA.
085200     CLOSE DELQRPT.
085300     STOP RUN.
085400*
085500* ------------------------------------------------------------- *
085600* OPERATIONS NOTE -- RESTART PROCEDURE.                         *
085700* THIS STEP IS NOT RESTARTABLE MID-RUN.  IF IT ABENDS AFTER     *
085800* WRITING SOME COLLDATA/DELQRPT RECORDS, OPS MUST DELETE BOTH   *
085900* OUTPUT FILES AND RERUN THE ENTIRE STEP FROM THE SAME          *
086000* LOANSEL DRIVING LIST -- THE PROGRAM ITSELF KEEPS NO           *
086100* CHECKPOINT AND WILL HAPPILY DUPLICATE EVERY RECORD ALREADY    *
086200* WRITTEN IF SIMPLY RESTARTED PARTWAY THROUGH.  THIS HAS BEEN   *
086300* TRUE SINCE THE ORIGINAL 1987 DESIGN AND HAS NEVER BEEN A      *
086400* PROBLEM IN PRACTICE BECAUSE THE STEP RUNS IN WELL UNDER TEN   *
086500* MINUTES EVEN AT CURRENT LOAN VOLUMES.                         *
086600* ------------------------------------------------------------- *
