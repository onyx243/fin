000100*****************************************************************
000200*  CBTXN.DD.CBL                                                 *
000300*  CHARGEBACK-TXN  --  one record per chargeback loan            *
000400*  transaction (a reversed prior payment).  File is grouped/     *
000500*  sorted by loan-id; within a loan, order does not matter --    *
000600*  CALCMB1700 scans every chargeback for the loan regardless of  *
000700*  position.  27 bytes.                                         *
000800*****************************************************************
000900 01  CB-CHARGEBACK-REC.
001000     05  CB-LOAN-ID                  PIC 9(10).
001100     05  CB-TRANSACTION-DATE         PIC 9(08).
001200*        CCYYMMDD date the chargeback posted
001300     05  CB-TRANSACTION-DATE-R REDEFINES CB-TRANSACTION-DATE.
001400         10  CB-TRAN-CCYY                PIC 9(04).
001500         10  CB-TRAN-MM                  PIC 9(02).
001600         10  CB-TRAN-DD                  PIC 9(02).
001700     05  CB-AMOUNT                   PIC S9(11)V9(02) COMP-3.
001800*        amount of the reversed payment
001900     05  FILLER                      PIC X(02).
