000100*****************************************************************
000200*  LHDR.DD.CBL                                                  *
000300*  LOAN-HEADER  --  one record per loan account.  Carries the   *
000400*  configured arrears-ageing grace days and the closed-loan      *
000500*  status used both by the COB selection step (SELMB1600) and    *
000600*  by the delinquency calculation (CALCMB1700, grace days).      *
000700*  31 bytes.  File is kept in ascending LH-LOAN-ID order; it is  *
000800*  not a keyed/indexed file on this system, so CALCMB1700 loads  *
000900*  it into a table, ascending by LH-LOAN-ID, and SEARCH ALLs it. *
001000*****************************************************************
001100 01  LH-HEADER-REC.
001200     05  LH-LOAN-ID                  PIC 9(10).
001300     05  LH-GRACE-ON-ARREARS-AGEING-DAYS
001400                                     PIC 9(04).
001500*        configured grace days before arrears ageing starts;
001600*        0 if the loan has no grace period set up
001700     05  LH-LAST-CLOSED-BUSINESS-DATE
001800                                     PIC 9(08).
001900*        CCYYMMDD business date loan was last closed by COB,
002000*        or zero if the loan has never been closed
002100     05  LH-LAST-CLOSED-DATE-R REDEFINES
002200         LH-LAST-CLOSED-BUSINESS-DATE.
002300         10  LH-LAST-CLOSED-CCYY        PIC 9(04).
002400         10  LH-LAST-CLOSED-MM           PIC 9(02).
002500         10  LH-LAST-CLOSED-DD           PIC 9(02).
002600     05  LH-IS-CLOSED-FLAG           PIC X(01).
002700         88  LH-LOAN-CLOSED               VALUE 'Y'.
002800         88  LH-LOAN-OPEN                 VALUE 'N'.
002900     05  FILLER                      PIC X(08).
