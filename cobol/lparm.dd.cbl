000100*****************************************************************
000200*  LPARM.DD.CBL                                                 *
000300*  LOAN-SELECTION-PARM  --  one-record run-control card read by *
000400*  SELMB1600 at the start of nightly COB.  Tells the selection  *
000500*  step which loan-id range is in scope for this run and        *
000600*  whether this is a normal run or a catch-up run.               *
000700*  21 bytes.                                                    *
000800*****************************************************************
000900 01  LP-SELECTION-PARM-REC.
001000     05  LP-MIN-LOAN-ID              PIC 9(10).
001100*        lower bound of loan-id range, 0 = no lower bound
001200     05  LP-MAX-LOAN-ID              PIC 9(10).
001300*        upper bound of loan-id range, 0 = no upper bound
001400     05  LP-IS-CATCH-UP              PIC X(01).
001500         88  LP-CATCH-UP-RUN             VALUE 'Y'.
001600         88  LP-NORMAL-RUN                VALUE 'N'.
