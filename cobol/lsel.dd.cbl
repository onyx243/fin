000100*****************************************************************
000200*  LSEL.DD.CBL                                                  *
000300*  LOAN-SELECT-LIST  --  the driving list SELMB1600 builds and   *
000400*  CALCMB1700 reads one-at-a-time:  the loan-id values eligible  *
000500*  for tonight's COB run, in ascending order.  Not one of the    *
000600*  SPEC record layouts on its own -- it is the physical form of  *
000700*  "the resulting set of LH-LOAN-ID values becomes the driving   *
000800*  list" carried between the two steps.  15 bytes.               *
000900*****************************************************************
001000 01  SL-SELECT-REC.
001100     05  SL-LOAN-ID                  PIC 9(10).
001200     05  FILLER                      PIC X(05).
