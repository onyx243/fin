000100*****************************************************************
000200*  CLOSCODE.DD.CBL                                              *
000300*  CLOSURE-CODE-REQ  --  one closure-type code per deposit       *
000400*  account coming off the closure extract, fed to DACLS300 for   *
000500*  classification.  20 bytes.                                    *
000600*****************************************************************
000700 01  WC-CLOSURE-CODE-REQ.
000800     05  WC-ACCOUNT-ID               PIC 9(10).
000900     05  WC-REQUEST-CLOSURE-CODE     PIC 9(03).
001000*        0=invalid/not set, 100=withdraw, 200=transfer to
001100*        savings, 300=reinvest principal+interest, 400=reinvest
001200*        principal only
001300     05  FILLER                      PIC X(07).
