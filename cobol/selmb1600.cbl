000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SELMB1600.
000300 AUTHOR.        D K WHITFIELD.
000400 INSTALLATION.  LOAN SERVICING - BATCH SYSTEMS.
000500 DATE-WRITTEN.  05/14/87.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - LOAN SERVICING DATA.
000800*****************************************************************
000900*  SELMB1600                                                    *
001000*  SELECTS THE LOAN ACCOUNTS ELIGIBLE FOR TONIGHT'S COB RUN AND *
001100*  WRITES THEM, ASCENDING BY LOAN-ID, TO THE DRIVING LIST READ  *
001200*  ONE-AT-A-TIME BY CALCMB1700.  A LOAN IS ELIGIBLE WHEN ITS     *
001300*  LOAN-ID FALLS IN THE RUN'S [LP-MIN-LOAN-ID,LP-MAX-LOAN-ID]    *
001400*  RANGE, IT IS NOT CLOSED, AND IT HAS NOT ALREADY BEEN ROLLED   *
001500*  THROUGH TODAY'S COB (OR, ON A CATCH-UP RUN, ANY PRIOR DAY'S  *
001600*  COB).  A PARAMETER CARD OF 0/0 (OR NO CARD AT ALL) MEANS     *
001700*  "SELECT NOTHING" -- THIS IS DELIBERATE, NOT A MISSING CARD   *
001800*  BUG, SO DO NOT "FIX" IT BY DEFAULTING TO ALL LOANS.          *
001900*                                                                 *
002000*  THIS IS THE FIRST STEP IN THE NIGHTLY COB CHAIN -- IT RUNS    *
002100*  AHEAD OF CALCMB1700 AS ITS OWN JOB STEP SO OPS CAN RE-RUN THE  *
002200*  SELECTION ALONE (A BAD PARM CARD, A WRONG RANGE) WITHOUT      *
002300*  TOUCHING THE DELINQUENCY CALC STEP, AND SO CALCMB1700 NEVER   *
002400*  HAS TO KNOW WHERE THE DRIVING LIST CAME FROM -- IT JUST       *
002500*  READS LOANSEL ONE RECORD AT A TIME.                           *
002600*****************************************************************
002700* CHANGE LOG
002800* ----------
002900* 05/14/87  DKW  ORIG.  SELECTION STEP PULLED OUT OF THE OLD      ORIG    
003000*                MONOLITHIC COB DRIVER SO IT CAN RUN AS ITS OWN
003100*                JOB STEP AHEAD OF THE DELINQUENCY CALC.
003200* 11/02/88  DKW  TKT 0119  ADD SINGLE-SIDED RANGE BOUNDS (MIN     TKT0119 
003300*                ONLY OR MAX ONLY) -- OPS WAS ZERO-FILLING BOTH.
003400* 03/30/90  RTC  TKT 0244  LOAN-ID WIDENED TO 10 DIGITS TO MATCH  TKT0244 
003500*                NEW ACCOUNT NUMBERING SCHEME.
003600* 09/18/91  RTC  TKT 0301  EXCLUDE CLOSED LOANS FROM SELECTION.   TKT0301 
003700* 07/02/93  DKW  TKT 0388  CATCH-UP FLAG ADDED FOR OPS TO RE-RUN  TKT0388 
003800*                A MISSED NIGHT'S COB WITHOUT RE-KEYING A RANGE.
003900* 02/14/95  LMS  TKT 0452  GRACE-DAYS FIELD MOVED OFF THIS CARD   TKT0452 
004000*                ONTO THE LOAN HEADER -- NOW LOAN-SPECIFIC.
004100* 08/09/96  LMS  TKT 0509  DISPLAY COUNT OF LOANS SELECTED AT     TKT0509 
004200*                END OF RUN FOR THE OPERATOR LOG.
004300* 01/08/98  RJL  TKT 0566  Y2K PHASE 1 - BUSINESS DATE ACCEPTED   TKT0566 
004400*                AS CCYYMMDD, NOT YYMMDD.  SEE ALSO LHDR.DD.CBL.
004500* 11/23/98  RJL  TKT 0571  Y2K PHASE 2 - LH-LAST-CLOSED-BUSINESS- TKT0571 
004600*                DATE ON FILE CONVERTED TO CCYYMMDD; COMPARE
004700*                LOGIC IN C010-SELECT-HEADERS NO LONGER NEEDS THE
004800*                CENTURY-WINDOW PATCH FROM 1995.
004900* 06/02/99  RJL  TKT 0577  Y2K PHASE 3 - REGRESSION, CONFIRMED    TKT0577 
005000*                CATCH-UP SELECTION ACROSS THE 1999/2000 ROLL.
005100* 04/17/01  BTH  TKT 0648  UPSI-0 MAY NOW FORCE CATCH-UP MODE     TKT0648 
005200*                FROM THE JCL OVERRIDE CARD WITHOUT RESUBMITTING
005300*                THE PARM CARD.
005400* 10/05/04  BTH  TKT 0721  STOP TREATING AN ABSENT PARM CARD AS   TKT0721 
005500*                AN ERROR -- OPS WANTS A CLEAN "NOTHING SELECTED"
005600*                RUN ON NIGHTS WITH NO COB WORK SCHEDULED.
005700* 09/12/06  MKV  TKT 0790  MINOR - TIGHTENED DISPLAY SPACING ON   TKT0790 
005800*                THE OPERATOR BANNER, NO LOGIC CHANGE.
005900* 03/11/09  MKV  TKT 0861  ADDED A BREAKDOWN COUNT OF HOW MANY    TKT0861 
006000*                HEADERS WERE REJECTED BY THE RANGE TEST VERSUS
006100*                THE LAST-CLOSED-DATE TEST, SO OPS CAN TELL WHICH
006200*                GUARD IS DOING THE REJECTING WHEN A RANGE COMES
006300*                BACK SMALLER THAN EXPECTED.
006400* 08/02/12  PDQ  TKT 0944  DST AUDIT -- REVIEWED THE CCYYMMDD     TKT0944 
006500*                COMPARES IN C020-TEST-LAST-CLOSED-DATE FOR ANY
006600*                DEPENDENCE ON LOCAL TIME.  NONE FOUND; THE BUSINESS
006700*                DATE COMES IN FROM ACCEPT ... FROM DATE, NOT FROM
006800*                A TIMESTAMP, SO DST HAS NO EFFECT HERE.  NO CHANGE.
006900* 01/14/16  SGH  TKT 1058  REVIEWED THE 0/0 "SELECT NOTHING" GUARDTKT1058 
007000*                AFTER A NEW HIRE ASKED WHY IT WASN'T DEFAULTING TO
007100*                "SELECT EVERYTHING" -- CONFIRMED WITH LOAN OPS THAT
007200*                THE GUARD IS STILL WANTED AS-IS.  NO CODE CHANGE,
007300*                COMMENT IN B010-EDIT-PARM-REC EXPANDED INSTEAD.
007400* 05/06/19  SGH  TKT 1130  WIDENED THE END-OF-RUN DISPLAY AREA TO TKT1130 
007500*                SHOW THE REJECT BREAKDOWN COUNTS ADDED IN TKT 0861
007600*                (THEY WERE BEING COMPUTED BUT NEVER DISPLAYED).
007700*****************************************************************
007800* FIELD-NAMING CONVENTIONS USED IN THIS PROGRAM, FOR WHOEVER'S
007900* NEXT IN HERE:
008000*   WS-   WORKING-STORAGE SCRATCH AND CONTROL FIELDS, THIS PROGRAM
008100*         ONLY -- NOT SHARED WITH ANY OTHER STEP IN THE SUITE.
008200*   LP-   FIELDS FROM THE LOANPARM CARD (SEE LPARM.DD.CBL).
008300*   LH-   FIELDS FROM THE LOANHDR MASTER RECORD (SEE LHDR.DD.CBL).
008400*   SL-   FIELDS ON THE OUTBOUND LOANSEL DRIVING-LIST RECORD (SEE
008500*         LSEL.DD.CBL) -- THE ONLY THING CALCMB1700 EVER SEES OF
008600*         THIS PROGRAM'S WORK.
008700*****************************************************************
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SPECIAL-NAMES.
009100     CONSOLE IS CRT
009200     C01 IS TOP-OF-FORM
009300     UPSI-0 ON STATUS IS FORCE-CATCH-UP-SW.
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT LOANPARM  ASSIGN TO LOANPARM
009800            ORGANIZATION IS LINE SEQUENTIAL.
009900     SELECT LOANHDR   ASSIGN TO LOANHDR
010000            ORGANIZATION IS LINE SEQUENTIAL.
010100     SELECT LOANSEL   ASSIGN TO LOANSEL
010200            ORGANIZATION IS LINE SEQUENTIAL.
010300*
010400 DATA DIVISION.
010500 FILE SECTION.
010600*
010700 FD  LOANPARM
010800     LABEL RECORDS ARE STANDARD.
010900 COPY "lparm.dd.cbl".
011000*
011100 FD  LOANHDR
011200     LABEL RECORDS ARE STANDARD.
011300 COPY "lhdr.dd.cbl".
011400*
011500 FD  LOANSEL
011600     LABEL RECORDS ARE STANDARD.
011700 COPY "lsel.dd.cbl".
011800*
011900 WORKING-STORAGE SECTION.
012000*
012100* TWO STANDALONE SCRATCH COUNTERS, NOT PART OF ANY GROUP BELOW --
012200* THESE TRACK WHICH OF THE TWO SELECTION GUARDS IN
012300* C010-SELECT-HEADERS IS DOING THE REJECTING ON A GIVEN RUN.
012400* ADDED UNDER TKT 0861 AFTER OPS ASKED WHY A NIGHT'S DRIVING LIST
012500* CAME BACK SHORTER THAN THE PRIOR NIGHT'S -- WITHOUT A BREAKDOWN
012600* THERE WAS NO WAY TO TELL A TIGHT RANGE CARD FROM A BATCH OF
012700* LOANS THAT HAD ALREADY ROLLED THROUGH COB.
012800 77  WS-RANGE-REJECT-CT          PIC S9(07) COMP VALUE 0.
012900 77  WS-DATE-REJECT-CT           PIC S9(07) COMP VALUE 0.
013000*
013100 01  WS-SWITCHES.
013200     05  WS-PARM-EOF-SW              PIC 9(01) VALUE 0.
013300         88  WS-PARM-EOF                  VALUE 1.
013400     05  WS-HDR-EOF-SW               PIC 9(01) VALUE 0.
013500         88  WS-HDR-EOF                   VALUE 1.
013600     05  WS-SELECTION-EMPTY-SW       PIC 9(01) VALUE 0.
013700         88  WS-SELECTION-EMPTY           VALUE 1.
013800     05  WS-EFFECTIVE-CATCH-UP-SW    PIC X(01) VALUE 'N'.
013900         88  WS-EFFECTIVE-CATCH-UP        VALUE 'Y'.
014000     05  WS-DATE-REJECT-SW           PIC 9(01) VALUE 0.
014100         88  WS-DATE-REJECTED              VALUE 9.
014200     05  FILLER                      PIC X(02).
014300*
014400 01  WS-TODAY-DATE.
014500     05  WS-TODAY-CCYYMMDD           PIC 9(08).
014600     05  WS-TODAY-DATE-R REDEFINES WS-TODAY-CCYYMMDD.
014700         10  WS-TODAY-CCYY               PIC 9(04).
014800         10  WS-TODAY-MM                 PIC 9(02).
014900         10  WS-TODAY-DD                 PIC 9(02).
015000     05  FILLER                      PIC X(02).
015100*
015200 01  WS-LOAN-ID-EDIT-AREA.
015300     05  WS-LOAN-ID-10                  PIC 9(10).
015400     05  WS-LOAN-ID-EDIT REDEFINES WS-LOAN-ID-10
015500                                         PIC Z(09)9.
015600     05  FILLER                      PIC X(02).
015700*
015800* SAME ZERO-SUPPRESS-BY-REDEFINES IDIOM AS WS-LOAN-ID-EDIT-AREA
015900* ABOVE, REUSED HERE SO THE TWO REJECT COUNTS ADDED UNDER TKT 0861
016000* CAN GO OUT ON THE OPERATOR BANNER IN THE SAME STYLE AS EVERY
016100* OTHER COUNT THIS PROGRAM DISPLAYS -- THIS IS THE THIRD REDEFINES
016200* IN THE PROGRAM, NOT COUNTING THE TABLE-STYLE ONES IN CALCMB1700.
016300 01  WS-REJECT-CT-EDIT-AREA.
016400     05  WS-REJECT-CT-10                PIC 9(10).
016500     05  WS-REJECT-CT-EDIT REDEFINES WS-REJECT-CT-10
016600                                         PIC Z(09)9.
016700     05  FILLER                      PIC X(02).
016800*
016900 01  WS-COUNTERS.
017000     05  WS-HEADERS-READ-CT          PIC S9(07) COMP.
017100     05  WS-LOANS-SELECTED-CT        PIC S9(07) COMP.
017200     05  FILLER                      PIC X(02).
017300*
017400 PROCEDURE DIVISION.
017500*
017600* MAIN LINE -- OPEN THE THREE FILES, EDIT THE PARM CARD, AND EITHER
017700* SKIP STRAIGHT TO END-OF-RUN (EMPTY SELECTION) OR DRIVE THE HEADER
017800* FILE ONE RECORD AT A TIME THROUGH THE SELECTION TEST.  LOANHDR IS
017900* READ SEQUENTIALLY -- THERE IS NO KEYED ACCESS NEEDED HERE SINCE
018000* EVERY HEADER ON THE FILE IS A CANDIDATE UNTIL THE RANGE/OPEN/DATE
018100* TESTS SAY OTHERWISE.
018200 A010-MAIN-LINE.
018300     DISPLAY SPACES UPON CRT.
018400     DISPLAY '* * * *  S E L M B 1 6 0 0  -  LOAN SELECTION'
018500         UPON CRT AT 0101.
018600     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
018700     OPEN INPUT LOANPARM.
018800     OPEN INPUT LOANHDR.
018900     OPEN OUTPUT LOANSEL.
019000     PERFORM D010-READ-PARM.
019100     PERFORM B010-EDIT-PARM-REC.
019200     IF WS-SELECTION-EMPTY
019300         GO TO Z010-END-RTN.
019400     PERFORM D020-READ-HEADER.
019500     PERFORM C010-SELECT-HEADERS THRU C010-EXIT
019600         UNTIL WS-HDR-EOF.
019700     GO TO Z010-END-RTN.
019800*
019900 B010-EDIT-PARM-REC.
020000*    A MISSING CARD, OR A CARD WITH BOTH BOUNDS ZERO, MEANS THIS
020100*    RUN SELECTS NOTHING -- A DELIBERATE GUARD, NOT A DEFAULT.
020200*    RE-CONFIRMED WITH LOAN OPS UNDER TKT 1058 AFTER A NEW HIRE
020300*    ASKED WHY THIS WASN'T DEFAULTING TO "SELECT EVERYTHING" --
020400*    THE SHOP'S ANSWER WAS THAT A BLANK OR ZERO CARD HAS HISTORICALLY
020500*    MEANT A CONFIGURATION MISTAKE UPSTREAM, AND SELECTING ALL LOANS
020600*    ON A MISTAKE IS WORSE THAN SELECTING NONE -- AN EMPTY DRIVING
020700*    LIST IS OBVIOUS ON THE OPERATOR LOG; A FULL-PORTFOLIO RUN ON A
020800*    BAD CARD IS NOT, UNTIL SOMEONE NOTICES THE WRONG LOANS BILLED.
020900     IF WS-PARM-EOF
021000         DISPLAY 'SELMB1600 - NO PARM CARD, NOTHING SELECTED'
021100             UPON CRT AT 0301
021200         SET WS-SELECTION-EMPTY TO TRUE
021300     ELSE
021400     IF LP-MIN-LOAN-ID = 0 AND LP-MAX-LOAN-ID = 0
021500         DISPLAY 'SELMB1600 - 0/0 RANGE, NOTHING SELECTED'
021600             UPON CRT AT 0301
021700         SET WS-SELECTION-EMPTY TO TRUE
021800     ELSE
021900*        CATCH-UP CAN COME FROM THE PARM CARD ITSELF OR FROM THE
022000*        UPSI-0 JCL OVERRIDE SWITCH (TKT 0648) -- THE OVERRIDE
022100*        WINS IF BOTH ARE PRESENT SINCE IT IS THE MORE RECENT,
022200*        MORE DELIBERATE INSTRUCTION (OPS FLIPS A JCL CARD ON
022300*        PURPOSE; A STALE PARM CARD IS MORE LIKELY AN ACCIDENT).
022400         MOVE LP-IS-CATCH-UP TO WS-EFFECTIVE-CATCH-UP-SW
022500         IF FORCE-CATCH-UP-SW
022600             MOVE 'Y' TO WS-EFFECTIVE-CATCH-UP-SW.
023000*
023100* THE PER-HEADER SELECTION TEST.  THREE GUARDS, ALL OF WHICH MUST
023200* PASS FOR THE LOAN TO GO OUT ON THE DRIVING LIST: IN RANGE, OPEN,
023300* AND NOT ALREADY ROLLED THROUGH THE APPLICABLE COB.  EACH GUARD
023400* THAT REJECTS A HEADER IS COUNTED SEPARATELY (TKT 0861) SO THE
023500* END-OF-RUN BANNER CAN TELL OPS WHICH ONE IS DOING THE WORK.
023600 C010-SELECT-HEADERS.
023700     ADD 1 TO WS-HEADERS-READ-CT.
023800     IF (LP-MIN-LOAN-ID = 0 OR LH-LOAN-ID NOT < LP-MIN-LOAN-ID)
023900     AND (LP-MAX-LOAN-ID = 0 OR LH-LOAN-ID NOT > LP-MAX-LOAN-ID)
024000     AND LH-LOAN-OPEN
024100         PERFORM C020-TEST-LAST-CLOSED-DATE
024200         IF WS-DATE-REJECTED
024300             ADD 1 TO WS-DATE-REJECT-CT
024400         ELSE
024500             PERFORM C030-WRITE-SELECTED-LOAN
024600     ELSE
024700         ADD 1 TO WS-RANGE-REJECT-CT.
025000     PERFORM D020-READ-HEADER.
025100 C010-EXIT.
025200     EXIT.
025300*
025400* THE "ALREADY ROLLED THROUGH COB" TEST.  STATED THE WAY THE SPEC
025500* HANDS IT TO US: ON A NORMAL RUN A LOAN QUALIFIES UNLESS IT WAS
025600* ALREADY CLOSED OUT TODAY; ON A CATCH-UP RUN IT ALSO QUALIFIES IF
025700* IT WAS CLOSED OUT ANY DAY STRICTLY BEFORE TODAY (A CATCH-UP RUN
025800* EXISTS PRECISELY TO PICK UP LOANS MISSED ON A PRIOR NIGHT).
025900 C020-TEST-LAST-CLOSED-DATE.
026000     MOVE 0 TO WS-DATE-REJECT-SW.
026100     IF WS-EFFECTIVE-CATCH-UP
026200         IF LH-LAST-CLOSED-BUSINESS-DATE NOT = WS-TODAY-CCYYMMDD
026300         OR LH-LAST-CLOSED-BUSINESS-DATE < WS-TODAY-CCYYMMDD
026400             CONTINUE
026500         ELSE
026600             MOVE 9 TO WS-DATE-REJECT-SW
026700     ELSE
026800         IF LH-LAST-CLOSED-BUSINESS-DATE = WS-TODAY-CCYYMMDD
026900             MOVE 9 TO WS-DATE-REJECT-SW.
027300*
027400* WRITES ONE LOANSEL RECORD PER QUALIFYING LOAN.  THE RECORD CARRIES
027500* NOTHING BUT THE LOAN-ID -- CALCMB1700 RE-READS LOANHDR ITSELF FOR
027600* EVERYTHING ELSE IT NEEDS, SO THIS PROGRAM HAS NO BUSINESS COPYING
027700* HEADER FIELDS ONTO THE DRIVING LIST JUST TO SAVE THE NEXT STEP A
027800* LOOKUP.
027900 C030-WRITE-SELECTED-LOAN.
028000     MOVE SPACES TO SL-SELECT-REC.
028100     MOVE LH-LOAN-ID TO SL-LOAN-ID.
028200     WRITE SL-SELECT-REC.
028300     ADD 1 TO WS-LOANS-SELECTED-CT.
028400*
028500 D010-READ-PARM.
028600     READ LOANPARM
028700         AT END SET WS-PARM-EOF TO TRUE.
028800*
028900 D020-READ-HEADER.
029000     READ LOANHDR
029100         AT END SET WS-HDR-EOF TO TRUE.
029200*
029300* END-OF-RUN BANNER.  HEADERS READ AND LOANS SELECTED WERE ALWAYS
029400* DISPLAYED (TKT 0509); THE TWO REJECT-REASON BREAKDOWN COUNTS WERE
029500* ADDED TO WORKING-STORAGE UNDER TKT 0861 BUT NOT ACTUALLY PUT ON
029600* THE BANNER UNTIL TKT 1130 CAUGHT THAT OMISSION -- THEY WERE BEING
029700* COMPUTED CORRECTLY THE WHOLE TIME, JUST NEVER SHOWN TO OPS.
029800 Z010-END-RTN.
029900     DISPLAY 'SELMB1600 - HEADERS READ    ' UPON CRT AT 0501.
030000     MOVE WS-HEADERS-READ-CT TO WS-LOAN-ID-10.
030100     DISPLAY WS-LOAN-ID-EDIT UPON CRT AT 0530.
030200     DISPLAY 'SELMB1600 - LOANS SELECTED   ' UPON CRT AT 0601.
030300     MOVE WS-LOANS-SELECTED-CT TO WS-LOAN-ID-10.
030400     DISPLAY WS-LOAN-ID-EDIT UPON CRT AT 0630.
030500     DISPLAY 'SELMB1600 - REJECT: RANGE    ' UPON CRT AT 0701.
030600     MOVE WS-RANGE-REJECT-CT TO WS-REJECT-CT-10.
030700     DISPLAY WS-REJECT-CT-EDIT UPON CRT AT 0730.
030800     DISPLAY 'SELMB1600 - REJECT: LAST-CLSD' UPON CRT AT 0801.
030900     MOVE WS-DATE-REJECT-CT TO WS-REJECT-CT-10.
031000     DISPLAY WS-REJECT-CT-EDIT UPON CRT AT 0830.
031100     CLOSE LOANPARM.
031200     CLOSE LOANHDR.
031300     CLOSE LOANSEL.
031400     STOP RUN.
031500*
031600* OPERATIONS NOTE -- RESTART PROCEDURE.  THIS STEP WRITES LOANSEL
031700* FROM THE FIRST QUALIFYING HEADER; IT DOES NOT CHECKPOINT AND IT
031800* IS NOT RESTARTABLE PARTWAY THROUGH.  IF THIS STEP ABENDS, DO NOT
031900* TRY TO RESUME IT -- RERUN THE STEP FROM THE TOP WITH THE SAME
032000* PARM CARD AGAINST THE SAME LOANHDR FILE; LOANSEL IS REOPENED
032100* OUTPUT (NOT EXTEND) SO A RERUN STARTS WITH A CLEAN DRIVING LIST.
