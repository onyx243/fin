000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DACLS300.
000300 AUTHOR.        R T COPELAND.
000400 INSTALLATION.  LOAN SERVICING - BATCH SYSTEMS.
000500 DATE-WRITTEN.  07/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - LOAN SERVICING DATA.
000800*****************************************************************
000900*  DACLS300                                                     *
001000*  DEPOSIT-ACCOUNT CLOSURE-TYPE CLASSIFIER.  READS THE NIGHTLY   *
001100*  CLOSURE-CODE EXTRACT (ONE REQUESTED CLOSURE CODE PER DEPOSIT  *
001200*  ACCOUNT COMING OFF CLOSE), LOOKS THE CODE UP AGAINST THE      *
001300*  FOUR-ENTRY CLOSURE-TYPE TABLE, AND WRITES ONE CLASSIFICATION  *
001400*  LINE PER ACCOUNT FOR THE DEPOSIT-CLOSURE COB STEP THAT        *
001500*  FOLLOWS THIS PROGRAM IN THE RUN STREAM.  AN UNRECOGNIZED OR   *
001600*  ZERO CODE CLASSIFIES AS INVALID -- EVERY OTHER FLAG IS 'N'.   *
001700*                                                                 *
001800*  THIS IS A SMALL, PURELY MECHANICAL LOOKUP STEP -- IT KNOWS     *
001900*  NOTHING ABOUT WHY AN ACCOUNT IS CLOSING, ONLY WHAT THE FOUR-   *
002000*  WAY REQUESTED-CLOSURE-CODE TABLE SAYS TO DO WITH THE MONEY.    *
002100*  THE DOWNSTREAM CLOSURE STEP DOES NOT REREAD THE CODE ITSELF -- *
002200*  IT TRUSTS THE FIVE Y/N FLAGS ON WC-RESULT-LINE, SO IF THE      *
002300*  TABLE EVER GROWS A FIFTH ENTRY THIS PROGRAM MUST GROW A FIFTH  *
002400*  FLAG TO MATCH, NOT JUST A FIFTH TABLE ROW.                     *
002500*****************************************************************
002600* CHANGE LOG
002700* ----------
002800* 07/11/89  RTC  ORIG.  CODES 100/200/300 ONLY (WITHDRAW,         ORIG    
002900*                TRANSFER TO SAVINGS, REINVEST BOTH).
003000* 03/02/93  LMS  TKT 0340  CODE 400 ADDED -- REINVEST PRINCIPAL   TKT0340 
003100*                ONLY, NO INTEREST.  IS-REINVEST NOW TRUE FOR
003200*                EITHER 300 OR 400.
003300* 01/08/98  RJL  TKT 0566  Y2K PHASE 1 - NO DATE FIELDS IN THIS   TKT0566 
003400*                PROGRAM, REVIEWED AND SIGNED OFF WITH NO CHANGE.
003500* 06/02/99  RJL  TKT 0577  Y2K PHASE 3 - REGRESSION SIGN-OFF.     TKT0577 
003600* 05/11/00  BTH  TKT 0610  ACCOUNT-ID WIDENED TO 10 DIGITS TO     TKT0610 
003700*                MATCH THE LOAN-ID WIDENING ACROSS THE SUITE.
003800* 10/05/04  BTH  TKT 0722  IS-INVALID NOW ALSO SET WHEN THE CODE  TKT0722 
003900*                IS RECOGNIZED-RANGE BUT NOT ONE OF THE FOUR
004000*                TABLE ENTRIES -- WAS FALLING THROUGH WITH ALL
004100*                FLAGS 'N' AND NO IS-INVALID BEFORE THIS FIX.
004200* 02/21/07  MKV  TKT 0807  ADDED A REQUEST-CODE-ZERO COUNTER SO   TKT0807 
004300*                OPS CAN TELL AT A GLANCE HOW MANY OF A NIGHT'S
004400*                INVALID CLASSIFICATIONS WERE A BLANK/ZERO CODE
004500*                COMING OFF THE EXTRACT VERSUS A TRULY UNKNOWN
004600*                NONZERO CODE -- THE TWO HAVE DIFFERENT UPSTREAM
004700*                CAUSES AND OPS WAS TIRED OF OPENING CLOSRPT TO
004800*                TELL THEM APART BY HAND.
004900* 08/02/12  PDQ  TKT 0945  DST AUDIT -- THIS PROGRAM HAS NO DATE  TKT0945 
005000*                OR TIME FIELDS OF ANY KIND, REVIEWED AND SIGNED
005100*                OFF WITH NO CHANGE REQUIRED.
005200* 11/30/15  SGH  TKT 1043  REVIEWED THE FOUR-ENTRY CLOSURE TABLE  TKT1043 
005300*                AGAINST THE CURRENT DEPOSIT PRODUCT CATALOG --
005400*                STILL ONLY FOUR REQUESTED-CLOSURE CODES IN USE
005500*                BANK-WIDE.  NO TABLE CHANGE.
005600* 03/17/18  SGH  TKT 1111  REVIEWED WS-CLOSURE-TABLE FOR COMP-3   TKT1111 
005700*                BYTE-ORDER / SIGN-NIBBLE EXPOSURE LIKE THE OTHER
005800*                TABLE-DRIVEN STEPS IN THE SUITE -- THIS TABLE IS
005900*                PIC 9, NOT COMP-3, SO THE CONCERN DOES NOT APPLY
006000*                HERE.  NO CHANGE.
006100*****************************************************************
006200* FIELD-NAMING CONVENTIONS USED IN THIS PROGRAM:
006300*   WS-   WORKING-STORAGE SCRATCH, CONTROL SWITCHES, AND COUNTERS.
006400*   WC-   FIELDS ON THE CLOSCODE INPUT RECORD (SEE CLOSCODE.DD.CBL)
006500*         AND ON THE CLOSRPT OUTPUT RECORD (WC-R- PREFIX) AND ON
006600*         THE FOUR-ENTRY LOOKUP TABLE ITSELF -- ALL THREE SHARE THE
006700*         WC- PREFIX SINCE THEY ARE ALL "CLOSURE CODE" DATA, JUST
006800*         AT DIFFERENT POINTS IN THE PROGRAM'S FLOW.
006900*****************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     CONSOLE IS CRT
007400     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT CLOSCODE ASSIGN TO CLOSCODE
007900            ORGANIZATION IS LINE SEQUENTIAL.
008000     SELECT CLOSRPT  ASSIGN TO CLOSRPT
008100            ORGANIZATION IS LINE SEQUENTIAL.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  CLOSCODE
008700     LABEL RECORDS ARE STANDARD.
008800 COPY "closcode.dd.cbl".
008900*
009000 FD  CLOSRPT
009100     LABEL RECORDS ARE STANDARD.
009200 01  WC-RESULT-LINE.
009300     05  WC-R-ACCOUNT-ID             PIC Z(09)9.
009400     05  FILLER                      PIC X(02) VALUE SPACES.
009500     05  WC-R-CODE                   PIC Z(02)9.
009600     05  FILLER                      PIC X(02) VALUE SPACES.
009700     05  WC-R-WITHDRAW               PIC X(01).
009800     05  FILLER                      PIC X(02) VALUE SPACES.
009900     05  WC-R-TRANSFER-TO-SAVINGS    PIC X(01).
010000     05  FILLER                      PIC X(02) VALUE SPACES.
010100     05  WC-R-REINVEST               PIC X(01).
010200     05  FILLER                      PIC X(02) VALUE SPACES.
010300     05  WC-R-REINVEST-PRIN-ONLY     PIC X(01).
010400     05  FILLER                      PIC X(02) VALUE SPACES.
010500     05  WC-R-REINVEST-PRIN-AND-INT  PIC X(01).
010600     05  FILLER                      PIC X(02) VALUE SPACES.
010700     05  WC-R-INVALID                PIC X(01).
010800     05  FILLER                      PIC X(20) VALUE SPACES.
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200* STANDALONE SCRATCH COUNTER, NOT PART OF ANY GROUP BELOW -- ADDED
011300* UNDER TKT 0807 TO SPLIT OUT HOW MANY OF A RUN'S INVALID
011400* CLASSIFICATIONS CAME FROM A BLANK/ZERO REQUEST CODE (AN UPSTREAM
011500* EXTRACT PROBLEM) RATHER THAN A NONZERO CODE THAT SIMPLY IS NOT
011600* ONE OF THE FOUR TABLE ENTRIES (A DOWNSTREAM DATA PROBLEM).  OPS
011700* WAS HAVING TO OPEN CLOSRPT AND EYEBALL THE CODE COLUMN TO TELL
011800* THE TWO APART; THIS COUNTER PUTS THE ANSWER ON THE BANNER.
011900 77  WS-ZERO-CODE-CT             PIC S9(07) COMP VALUE 0.
012000*
012100 01  WS-SWITCHES.
012200     05  WS-CLOSCODE-EOF-SW          PIC X(01) VALUE 'N'.
012300         88  WS-CLOSCODE-EOF               VALUE 'Y'.
012400     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
012500         88  WS-FOUND                      VALUE 'Y'.
012600     05  FILLER                      PIC X(02).
012700*
012800 01  WS-REQUEST-WORK.
012900     05  WS-ACCOUNT-ID               PIC 9(10).
013000     05  WS-REQUEST-CODE             PIC 9(03).
013100     05  FILLER                      PIC X(01).
013200*
013300* ALTERNATE BRANCH-PREFIX/SEQUENCE VIEW OF THE ACCOUNT NUMBER,
013400* SAME AS THE LOAN-ID SPLIT ELSEWHERE IN THE SUITE -- FIRST 3
013500* DIGITS ARE THE ORIGINATING BRANCH, REMAINING 7 THE SEQUENCE
013600* WITHIN THE BRANCH.  NOT USED BY THIS PROGRAM'S OWN LOOKUP LOGIC
013700* TODAY -- KEPT, LIKE THE REQUEST-CODE REDEFINES BELOW, FOR THE
013800* NEXT PROGRAMMER WHO NEEDS A BRANCH-LEVEL BREAKDOWN WITHOUT
013900* HAVING TO RE-DERIVE THE SPLIT FROM SCRATCH.
014000 01  WS-ACCOUNT-ID-R REDEFINES WS-REQUEST-WORK.
014100     05  WS-ACCT-BRANCH-NO           PIC 9(03).
014200     05  WS-ACCT-SEQUENCE-NO         PIC 9(07).
014300     05  WS-ACCT-CODE-VIEW           PIC 9(03).
014400     05  FILLER                      PIC X(01).
014500*
014600* ALTERNATE HUNDREDS-DIGIT/SUFFIX VIEW OF THE REQUEST CODE.  THE
014700* HUNDREDS DIGIT IS THE CLASS FAMILY (1=WITHDRAW, 2=TO SAVINGS,
014800* 3/4=REINVEST) -- KEPT FOR THE NEXT PROGRAMMER WHO NEEDS IT, NOT
014900* READ BY THIS PROGRAM'S OWN LOOKUP LOGIC TODAY.
015000 01  WS-REQUEST-CODE-R REDEFINES WS-REQUEST-CODE.
015100     05  WS-CODE-CLASS-DIGIT         PIC 9(01).
015200     05  WS-CODE-SUFFIX              PIC 9(02).
015300*
015400* ------------------------------------------------------------- *
015500* THE FOUR-ENTRY CLOSURE-TYPE TABLE, BUILT WITH THE SHOP'S       *
015600* USUAL FILLER-LITERAL-PLUS-REDEFINES TABLE-INITIALIZATION       *
015700* IDIOM SO THE VALUES SIT RIGHT NEXT TO THE CODE THEY BELONG TO. *
015800* WC-CLASS IS A SINGLE-LETTER TAG: W=WITHDRAW, S=TRANSFER TO     *
015900* SAVINGS, B=REINVEST BOTH PRINCIPAL+INTEREST, P=REINVEST        *
016000* PRINCIPAL ONLY.  ASCENDING KEY IS WC-CODE SO B010-LOOKUP-       *
016100* CLOSURE-TYPE CAN SEARCH ALL INSTEAD OF A SEQUENTIAL SCAN --     *
016200* FOUR ENTRIES DOES NOT NEED IT FOR SPEED, BUT IT MATCHES THE     *
016300* SEARCH-ALL IDIOM USED ON EVERY OTHER OCCURS TABLE IN THE SUITE. *
016400* ------------------------------------------------------------- *
016500 01  WS-CLOSURE-TABLE-LIT.
016600     05  FILLER                      PIC 9(03) VALUE 100.
016700     05  FILLER                      PIC X(01) VALUE 'W'.
016800     05  FILLER                      PIC 9(03) VALUE 200.
016900     05  FILLER                      PIC X(01) VALUE 'S'.
017000     05  FILLER                      PIC 9(03) VALUE 300.
017100     05  FILLER                      PIC X(01) VALUE 'B'.
017200     05  FILLER                      PIC 9(03) VALUE 400.
017300     05  FILLER                      PIC X(01) VALUE 'P'.
017400 01  WS-CLOSURE-TABLE REDEFINES WS-CLOSURE-TABLE-LIT.
017500     05  WC-ENTRY OCCURS 4 TIMES
017600             ASCENDING KEY IS WC-CODE
017700             INDEXED BY WS-WC-IDX.
017800         10  WC-CODE                     PIC 9(03).
017900         10  WC-CLASS                    PIC X(01).
018000*
018100 01  WS-CLASSIFICATION-FLAGS.
018200     05  WS-IS-WITHDRAW-SW           PIC X(01) VALUE 'N'.
018300         88  WS-IS-WITHDRAW                VALUE 'Y'.
018400     05  WS-IS-TRANSFER-SAVINGS-SW   PIC X(01) VALUE 'N'.
018500         88  WS-IS-TRANSFER-TO-SAVINGS     VALUE 'Y'.
018600     05  WS-IS-REINVEST-SW           PIC X(01) VALUE 'N'.
018700         88  WS-IS-REINVEST                VALUE 'Y'.
018800     05  WS-IS-REINVEST-PO-SW        PIC X(01) VALUE 'N'.
018900         88  WS-IS-REINVEST-PRIN-ONLY      VALUE 'Y'.
019000     05  WS-IS-REINVEST-PI-SW        PIC X(01) VALUE 'N'.
019100         88  WS-IS-REINVEST-PRIN-AND-INT   VALUE 'Y'.
019200     05  WS-IS-INVALID-SW            PIC X(01) VALUE 'N'.
019300         88  WS-IS-INVALID                 VALUE 'Y'.
019400     05  FILLER                      PIC X(02).
019500*
019600 01  WS-REPORT-COUNTERS.
019700     05  WS-CODES-CLASSIFIED-CT      PIC S9(07) COMP VALUE 0.
019800     05  FILLER                      PIC X(02).
019900*
020000 PROCEDURE DIVISION.
020100*
020200* MAIN LINE -- OPEN THE TWO FILES, DRIVE THE EXTRACT ONE RECORD AT
020300* A TIME THROUGH LOOKUP/CLASSIFY/WRITE, AND DISPLAY THE RUN TOTALS
020400* FOR THE OPERATOR LOG BEFORE CLOSING OUT.
020500 A010-MAIN-LINE.
020600     DISPLAY SPACES UPON CRT.
020700     DISPLAY '* * * *  D A C L S 3 0 0  -  CLOSURE CLASSIFY'
020800         UPON CRT AT 0101.
020900     OPEN INPUT CLOSCODE.
021000     OPEN OUTPUT CLOSRPT.
021100     PERFORM D010-READ-CLOSCODE.
021200     PERFORM C010-PROCESS-ONE-CODE THRU C010-EXIT
021300         UNTIL WS-CLOSCODE-EOF.
021400     DISPLAY 'DACLS300 - CODES CLASSIFIED ' UPON CRT AT 0501.
021500     GO TO Z010-END-RTN.
021600*
021700* PER-RECORD DRIVER -- MOVE THE EXTRACT FIELDS INTO WORKING
021800* STORAGE, LOOK THE CODE UP, DERIVE THE FIVE Y/N FLAGS FROM THE
021900* LOOKUP RESULT, WRITE THE RESULT LINE, AND READ THE NEXT RECORD.
022000 C010-PROCESS-ONE-CODE.
022100     MOVE WC-ACCOUNT-ID           TO WS-ACCOUNT-ID.
022200     MOVE WC-REQUEST-CLOSURE-CODE TO WS-REQUEST-CODE.
022300     PERFORM B010-LOOKUP-CLOSURE-TYPE.
022400     PERFORM B020-SET-CLASSIFICATIONS.
022500     PERFORM G010-WRITE-RESULT-LINE.
022600     ADD 1 TO WS-CODES-CLASSIFIED-CT.
022700     PERFORM D010-READ-CLOSCODE.
022800 C010-EXIT.
022900     EXIT.
023000*
023100* TABLE LOOKUP.  SEARCH ALL REQUIRES WC-ENTRY TO STAY IN ASCENDING
023200* WC-CODE ORDER, WHICH THE LITERAL-INITIALIZED TABLE ABOVE ALREADY
023300* IS (100/200/300/400) -- IF A FIFTH ENTRY IS EVER ADDED IT MUST BE
023400* SLOTTED IN CODE ORDER, NOT JUST APPENDED, OR THE SEARCH BREAKS.
023500* A ZERO OR BLANK REQUEST CODE COUNTS SEPARATELY UNDER TKT 0807 SO
023600* THE END-OF-RUN BANNER CAN SHOW HOW MANY INVALID CLASSIFICATIONS
023700* WERE A MISSING CODE VERSUS A CODE THAT SIMPLY WASN'T ON THE TABLE.
023800 B010-LOOKUP-CLOSURE-TYPE.
023900     MOVE 'N' TO WS-IS-INVALID-SW.
024000     MOVE 'N' TO WS-FOUND-SW.
024100     IF WS-REQUEST-CODE = 0
024200         ADD 1 TO WS-ZERO-CODE-CT.
024400     SEARCH ALL WC-ENTRY
024500         AT END
024600             SET WS-IS-INVALID TO TRUE
024700         WHEN WC-CODE(WS-WC-IDX) = WS-REQUEST-CODE
024800             SET WS-FOUND TO TRUE.
025000*
025100* DERIVE THE FIVE Y/N FLAGS FROM THE LOOKUP.  REINVEST-BOTH (CODE
025200* 300) AND REINVEST-PRINCIPAL-ONLY (CODE 400, ADDED UNDER TKT 0340)
025300* BOTH ALSO SET THE GENERAL IS-REINVEST FLAG, SINCE SOME DOWNSTREAM
025400* CONSUMERS OF CLOSRPT ONLY CARE WHETHER MONEY IS BEING REINVESTED
025500* AT ALL, NOT WHICH VARIANT.  A CODE RECOGNIZED BY THE RANGE CHECK
025600* BUT NOT ONE OF THE FOUR TABLE ROWS FALLS THROUGH TO IS-INVALID
025700* (TKT 0722) RATHER THAN LEAVING ALL FIVE FLAGS 'N' WITH NO INVALID
025800* FLAG SET, WHICH WAS THE BUG TKT 0722 FIXED.
025900 B020-SET-CLASSIFICATIONS.
026000     MOVE 'N' TO WS-IS-WITHDRAW-SW.
026100     MOVE 'N' TO WS-IS-TRANSFER-SAVINGS-SW.
026200     MOVE 'N' TO WS-IS-REINVEST-SW.
026300     MOVE 'N' TO WS-IS-REINVEST-PO-SW.
026400     MOVE 'N' TO WS-IS-REINVEST-PI-SW.
026500     IF WS-FOUND
026600     IF WC-CLASS(WS-WC-IDX) = 'W'
026700         SET WS-IS-WITHDRAW TO TRUE
026800     ELSE
026900     IF WC-CLASS(WS-WC-IDX) = 'S'
027000         SET WS-IS-TRANSFER-TO-SAVINGS TO TRUE
027100     ELSE
027200     IF WC-CLASS(WS-WC-IDX) = 'B'
027300         SET WS-IS-REINVEST TO TRUE
027400         SET WS-IS-REINVEST-PRIN-AND-INT TO TRUE
027500     ELSE
027600     IF WC-CLASS(WS-WC-IDX) = 'P'
027700         SET WS-IS-REINVEST TO TRUE
027800         SET WS-IS-REINVEST-PRIN-ONLY TO TRUE
027900     ELSE
028000         SET WS-IS-INVALID TO TRUE.
028600*
028700* BUILDS THE CLOSRPT OUTPUT LINE.  ALL FIVE FLAGS ARE RESET TO 'N'
028800* AND THEN SELECTIVELY FLIPPED TO 'Y' RATHER THAN MOVED STRAIGHT
028900* FROM THE 88-LEVEL CONDITION NAMES, SINCE COBOL HAS NO DIRECT WAY
029000* TO MOVE A CONDITION'S TRUTH VALUE INTO AN ALPHANUMERIC FIELD.
029100 G010-WRITE-RESULT-LINE.
029200     MOVE SPACES TO WC-RESULT-LINE.
029300     MOVE WS-ACCOUNT-ID TO WC-R-ACCOUNT-ID.
029400     MOVE WS-REQUEST-CODE TO WC-R-CODE.
029500     MOVE 'N' TO WC-R-WITHDRAW.
029600     MOVE 'N' TO WC-R-TRANSFER-TO-SAVINGS.
029700     MOVE 'N' TO WC-R-REINVEST.
029800     MOVE 'N' TO WC-R-REINVEST-PRIN-ONLY.
029900     MOVE 'N' TO WC-R-REINVEST-PRIN-AND-INT.
030000     MOVE 'N' TO WC-R-INVALID.
030100     IF WS-IS-WITHDRAW
030200         MOVE 'Y' TO WC-R-WITHDRAW.
030400     IF WS-IS-TRANSFER-TO-SAVINGS
030500         MOVE 'Y' TO WC-R-TRANSFER-TO-SAVINGS.
030700     IF WS-IS-REINVEST
030800         MOVE 'Y' TO WC-R-REINVEST.
031000     IF WS-IS-REINVEST-PRIN-ONLY
031100         MOVE 'Y' TO WC-R-REINVEST-PRIN-ONLY.
031300     IF WS-IS-REINVEST-PRIN-AND-INT
031400         MOVE 'Y' TO WC-R-REINVEST-PRIN-AND-INT.
031600     IF WS-IS-INVALID
031700         MOVE 'Y' TO WC-R-INVALID.
031900     WRITE WC-RESULT-LINE.
032000*
032100 D010-READ-CLOSCODE.
032200     READ CLOSCODE
032300         AT END SET WS-CLOSCODE-EOF TO TRUE.
032400*
032500* END-OF-RUN CLOSE-OUT.  THE ZERO-CODE COUNTER ADDED UNDER TKT 0807
032600* IS NOT CURRENTLY ON THE OPERATOR BANNER -- IT IS CARRIED HERE SO
032700* A FUTURE TICKET CAN ADD THE DISPLAY LINE WITHOUT ALSO HAVING TO
032800* ADD THE COUNTER ITSELF; THE COUNT IS ALREADY BEING COLLECTED
032900* CORRECTLY EVERY RUN IN B010-LOOKUP-CLOSURE-TYPE.
033000 Z010-END-RTN.
033100     CLOSE CLOSCODE.
033200     CLOSE CLOSRPT.
033300     STOP RUN.
033400*
033500* OPERATIONS NOTE -- RESTART PROCEDURE.  THIS STEP IS NOT
033600* CHECKPOINTED AND IS NOT RESTARTABLE PARTWAY THROUGH.  IF IT
033700* ABENDS, RERUN FROM THE TOP AGAINST THE SAME CLOSCODE EXTRACT --
033800* CLOSRPT IS REOPENED OUTPUT (NOT EXTEND), SO A RERUN PRODUCES A
033900* CLEAN CLASSIFICATION FILE RATHER THAN A DUPLICATED ONE.
