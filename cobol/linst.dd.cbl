000100*****************************************************************
000200*  LINST.DD.CBL                                                 *
000300*  LOAN-INSTALLMENT  --  one record per repayment-schedule       *
000400*  installment.  File is grouped/sorted by loan-id then          *
000500*  installment number ascending -- that is the natural           *
000600*  repayment order and the order CALCMB1700 scans it in.         *
000700*  70 bytes.                                                     *
000800*****************************************************************
000900 01  LI-INSTALLMENT-REC.
001000     05  LI-LOAN-ID                  PIC 9(10).
001100     05  LI-INSTALLMENT-NUMBER       PIC 9(04).
001200*        1-based sequence number of installment within loan
001300     05  LI-FROM-DATE                PIC 9(08).
001400*        CCYYMMDD period-start date of this installment
001500     05  LI-FROM-DATE-R REDEFINES LI-FROM-DATE.
001600         10  LI-FROM-CCYY                PIC 9(04).
001700         10  LI-FROM-MM                  PIC 9(02).
001800         10  LI-FROM-DD                  PIC 9(02).
001900     05  LI-DUE-DATE                 PIC 9(08).
002000*        CCYYMMDD date installment is due
002100     05  LI-DUE-DATE-R REDEFINES LI-DUE-DATE.
002200         10  LI-DUE-CCYY                 PIC 9(04).
002300         10  LI-DUE-MM                   PIC 9(02).
002400         10  LI-DUE-DD                   PIC 9(02).
002500     05  LI-OBLIGATIONS-MET-FLAG     PIC X(01).
002600         88  LI-OBLIGATION-MET            VALUE 'Y'.
002700         88  LI-OBLIGATION-NOT-MET        VALUE 'N'.
002800     05  LI-PRINCIPAL-OUTSTANDING    PIC S9(11)V9(02) COMP-3.
002900     05  LI-INTEREST-OUTSTANDING     PIC S9(11)V9(02) COMP-3.
003000     05  LI-FEE-OUTSTANDING          PIC S9(11)V9(02) COMP-3.
003100     05  LI-PENALTY-OUTSTANDING      PIC S9(11)V9(02) COMP-3.
003200     05  LI-TOTAL-PAID               PIC S9(11)V9(02) COMP-3.
003300*        total paid to date on this installment, all components
003400     05  LI-IS-LAST-FLAG             PIC X(01).
003500         88  LI-LATEST-INSTALLMENT        VALUE 'Y'.
003600     05  FILLER                      PIC X(03).
