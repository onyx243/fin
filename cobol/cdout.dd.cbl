000100*****************************************************************
000200*  CDOUT.DD.CBL                                                 *
000300*  COLLECTION-DATA  --  one output record per loan processed,   *
000400*  written by CALCMB1700 in loan-selection order.  Feeds the     *
000500*  nightly delinquency/collection extract picked up downstream   *
000600*  by the collections-queue load.  37 bytes.                    *
000700*****************************************************************
000800 01  CD-COLLECTION-REC.
000900     05  CD-LOAN-ID                  PIC 9(10).
001000     05  CD-DELINQUENT-AMOUNT        PIC S9(11)V9(02) COMP-3.
001100*        total outstanding on overdue / negative-available
001200*        installments -- never negative by construction
001300     05  CD-DELINQUENT-DATE          PIC 9(08).
001400*        CCYYMMDD delinquent-since date (overdue-since + grace),
001500*        zero if the loan was never overdue
001600     05  CD-DELINQUENT-DATE-R REDEFINES CD-DELINQUENT-DATE.
001700         10  CD-DELINQUENT-CCYY          PIC 9(04).
001800         10  CD-DELINQUENT-MM            PIC 9(02).
001900         10  CD-DELINQUENT-DD            PIC 9(02).
002000     05  CD-PAST-DUE-DAYS            PIC 9(06).
002100     05  CD-DELINQUENT-DAYS          PIC 9(06).
